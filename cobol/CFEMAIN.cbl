000100******************************************************************
000200* CRACK-INFO DATA CENTER -- HUMAN RESOURCES APPLICATIONS
000300* Author: R. DUBOIS
000400* Date:   1987/04/10
000500* Purpose: RUN THE "CAFE-CAUSERIE" EMPLOYEE COFFEE PAIRING BATCH.
000600*          READS THE ACTIVE EMPLOYEE FILE, PAIRS EMPLOYEES FOR AN
000700*          INFORMAL COFFEE MEETING UNDER ONE OF THREE ALGORITHMS,
000800*          AND PRODUCES THE PAIRS, UNMATCHED AND SUMMARY REPORTS.
000900*
001000*          ONE RUN-PARAMETER CARD SELECTS THE ALGORITHM
001100*          (SIMPLE_RANDOM, INTEREST_BASED OR CROSS_DEPARTMENT)
001200*          AND CARRIES AN OPTIONAL INTEREST FILTER AND A
001300*          REQUEST IDENTIFIER PRINTED ON THE REPORT HEADER.
001400*          THE THREE ALGORITHMS THEMSELVES LIVE IN SEPARATE
001500*          CALLED SUBPROGRAMS (CFERANDM, CFEINTER, CFECROSS) -
001600*          THIS PROGRAM OWNS ALL FIVE FILES AND NEVER DOES ITS
001700*          OWN PAIRING LOGIC BEYOND DISPATCHING TO ONE OF THEM.
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    CFEMAIN.
002100 AUTHOR.        R. DUBOIS.
002200 INSTALLATION.  CRACK-INFO DATA CENTER.
002300 DATE-WRITTEN.  04/10/87.
002400 DATE-COMPILED.
002500 SECURITY.      CRACK-INFO INTERNAL USE ONLY.
002600
002700******************************************************************
002800*                       CHANGE LOG
002900* DATE       BY    TICKET   DESCRIPTION
003000* ---------- ----- -------- -----------------------------------
003100* 1987/04/10 RD    HR-0100  ORIGINAL CODING - SIMPLE RANDOM PAIR
003200* 1987/05/02 RD    HR-0101  ADDED UNMATCHED-FILE FOR ODD HEADCOUNT
003300* 1988/11/14 RD    HR-0114  FIXED BLANK ACTIVE-FLAG DEFAULTING
003400* 1990/02/20 JL    HR-0140  CONVERTED OLD EMPLOYES.DAT (INDEXED)
003500*                           RUN DECK TO FLAT EMPLOYEE-FILE INPUT
003600* 1990/09/06 JL    HR-0151  ADDED INTEREST-BASED ALGORITHM
003700* 1991/01/30 JL    HR-0159  SUB-CALL CFERANDM FOR INTEREST POOL
003800* 1994/06/17 MT    HR-0210  ADDED CROSS-DEPARTMENT ALGORITHM
003900* 1994/06/29 MT    HR-0212  NO_DEPARTMENT GROUPING FOR BLANK DEPT
004000* 1995/03/08 MT    HR-0230  SUCCESS-RATE ROUNDING CORRECTED - WAS
004100*                           TRUNCATING INSTEAD OF ROUNDING, SO A
004200*                           RATE OF 66.66...% PRINTED AS 66.6%
004300*                           WHEN IT SHOULD HAVE PRINTED 66.7%
004400* 1996/07/22 SO    HR-0264  REQUEST-ID ADDED TO PARAM CARD/REPORT
004500* 1998/09/11 SO    HR-0301  Y2K - RUN-DATE EXPANDED TO CCYYMMDD
004600* 1998/09/25 SO    HR-0303  Y2K - REPORT HEADER DATE RE-EDITED
004700* 1999/01/12 SO    HR-0310  REGRESSION RUN AGAINST 2000 TEST DECK -
004800*                           CONFIRMED NO TWO-DIGIT YEAR LOGIC
004900*                           REMAINED ANYWHERE IN THIS PROGRAM OR
005000*                           ITS THREE CALLED SUB-PROGRAMS
005100* 2001/05/04 PB    HR-0355  PAGE BREAK AFTER 20 DETAIL LINES
005200* 2003/02/18 PB    HR-0388  ERROR STATUS WHEN NO EMPLOYEES READ
005300* 2003/02/18 PB    HR-0372  MOVED EOF/NO-PARAM SWITCHES AND THE
005400*                           TABLE SUBSCRIPT W-SUB-1 TO 77-LEVEL
005500*                           ITEMS PER SHOP CONVENTION
005600* 2003/03/04 PB    HR-0374  EXPANDED PARAGRAPH COMMENTARY AFTER
005700*                           THE HR-0372 REVIEW - NO LOGIC CHANGE,
005800*                           JUST MADE THE DISPATCH AND REPORT
005900*                           PARAGRAPHS EASIER FOR THE NEXT
006000*                           PROGRAMMER TO FOLLOW WITHOUT TRACING
006100*                           EVERY CALLED SUB-PROGRAM FIRST
006200* 2003/03/11 PB    HR-0393  RECAST 00000-MAIN-PROCEDURE'S EMPTY-
006300*                           FILE BRANCH AS A GO TO PAST THE
006400*                           MATCHING/WRITE STEPS STRAIGHT TO THE
006500*                           REPORT; ADDED PERFORM...THRU EXIT
006600*                           RANGES ON EVERY TOP-LEVEL STEP
006700******************************************************************
006800
006900******************************************************************
007000*                   PARAGRAPH-NAME INDEX
007100*    00000  MAIN-PROCEDURE           OVERALL RUN CONTROL
007200*    01000  READ-PARAMETER-CARD      PARM CARD / DEFAULTS
007300*    02000  LOAD-EMPLOYEE-FILE       LOAD W-EMPLOYEE-TABLE
007400*    02100  LOAD-ONE-EMPLOYEE        ONE EMPLOYEE ENTRY
007500*    03000  SELECT-ACTIVE-EMPLOYEES  BUILD W-ACTIVE-TABLE
007600*    03100  TEST-ONE-EMPLOYEE        ONE ACTIVE/INACTIVE TEST
007700*    04000  DISPATCH-ALGORITHM       CALL ONE OF THREE SUB-PGMS
007800*    05000  WRITE-PAIR-RECORDS       WRITE PAIRS-FILE
007900*    05100  WRITE-ONE-PAIR           ONE PAIR RECORD
008000*    06000  WRITE-UNMATCHED-RECORDS  WRITE UNMATCHED-FILE
008100*    06100  WRITE-ONE-UNMATCHED      ONE UNMATCHED RECORD
008200*    07000  WRITE-SUMMARY-REPORT     WHOLE REPORT, IN ORDER
008300*    07100  WRITE-REPORT-HEADER      PAGE HEADER (RE-USED)
008400*    07200  WRITE-PAIR-DETAIL-LINES  PAIR SECTION
008500*    07210  WRITE-ONE-PAIR-LINE      ONE PAIR LINE + PAGE BREAK
008600*    07300  WRITE-UNMATCHED-LINES    UNMATCHED SECTION
008700*    07310  WRITE-ONE-UNMATCHED-LINE ONE UNMATCHED LINE
008800*    07400  WRITE-CONTROL-TOTALS     TOTALS SECTION
008900*    09000  COMPUTE-RESULT-TOTALS    RUN TOTALS
009000******************************************************************
009100
009200 ENVIRONMENT DIVISION.
009300
009400 CONFIGURATION SECTION.
009500
009600*           C01 NAMES THE CARRIAGE-CONTROL CHANNEL THE OPERATOR
009700*           HAS THE FORMS STOP SET ON FOR THE TOP OF A NEW PAGE -
009800*           NOT ACTUALLY REFERENCED IN THIS PROGRAM SINCE THE
009900*           PAGE BREAK IS DONE BY LINE COUNT (HR-0355), BUT KEPT
010000*           FOR CONSISTENCY WITH THE SHOP'S OTHER PRINT PROGRAMS.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM.
010300
010400 INPUT-OUTPUT SECTION.
010500
010600 FILE-CONTROL.
010700
010800*           MASTER EMPLOYEE INPUT - READ ONCE, FRONT TO BACK,
010900*           BY 02000-LOAD-EMPLOYEE-FILE.
011000     SELECT EMPLOYEE-FILE   ASSIGN TO EMPFILE
011100             ORGANIZATION IS SEQUENTIAL.
011200
011300*           SINGLE-CARD RUN PARAMETER INPUT - LINE SEQUENTIAL
011400*           SINCE IT IS HAND-KEYED, NOT MACHINE-PUNCHED.
011500     SELECT PARAM-FILE      ASSIGN TO PARMFILE
011600             ORGANIZATION IS LINE SEQUENTIAL.
011700
011800*           OUTPUT - ONE RECORD PER SUCCESSFUL PAIR.
011900     SELECT PAIRS-FILE      ASSIGN TO PAIRFILE
012000             ORGANIZATION IS SEQUENTIAL.
012100
012200*           OUTPUT - ONE RECORD PER EMPLOYEE LEFT WITHOUT A PAIR.
012300     SELECT UNMATCHED-FILE  ASSIGN TO UNMFILE
012400             ORGANIZATION IS SEQUENTIAL.
012500
012600*           PRINTED SUMMARY REPORT - LINE SEQUENTIAL FOR SYSOUT.
012700     SELECT REPORT-FILE     ASSIGN TO RPTFILE
012800             ORGANIZATION IS LINE SEQUENTIAL.
012900
013000 DATA DIVISION.
013100
013200 FILE SECTION.
013300
013400*           EMPLOYEE MASTER CARD - BROKEN OUT INTO
013500*           W-EMPLOYEE-CARD BELOW BY 02000-LOAD-EMPLOYEE-FILE.
013600*           160 = 9 (ID) + 40 (NAME) + 20 (POSITION) +
013700*           20 (DEPARTMENT) + 15 (BUSINESS CENTER) + 1 (ACTIVE
013800*           FLAG) + 50 (FIVE 10-BYTE INTEREST SLOTS) + 5 FILLER.
013900 FD  EMPLOYEE-FILE
014000     LABEL RECORD STANDARD.
014100 01  EMPLOYEE-FILE-REC           PIC X(160).
014200
014300*           RUN-PARAMETER CARD - BROKEN OUT INTO
014400*           W-PARAMETER-CARD BELOW BY 01000-READ-PARAMETER-CARD.
014500*           80 COLUMNS TO MATCH THE SHOP'S STANDARD PUNCH-CARD
014600*           WIDTH, EVEN THOUGH THIS CARD IS NOW KEYED INTO A
014700*           FLAT FILE RATHER THAN ACTUALLY PUNCHED.
014800 FD  PARAM-FILE
014900     LABEL RECORD STANDARD.
015000 01  PARAM-FILE-REC              PIC X(80).
015100
015200*           ONE PAIR PER RECORD - BUILT IN W-PAIR-CARD BELOW.
015300*           101 = 9 (EMP1 ID) + 40 (EMP1 NAME) + 9 (EMP2 ID) +
015400*           40 (EMP2 NAME) + 3 (SCORE, 9V99 UNSIGNED) - THE
015500*           RECORD HAS NO FILLER OF ITS OWN SINCE ITS WORKING
015600*           STORAGE MIRROR, W-PAIR-CARD, ACCOUNTS FOR EVERY BYTE.
015700 FD  PAIRS-FILE
015800     LABEL RECORD STANDARD.
015900 01  PAIRS-FILE-REC              PIC X(101).
016000
016100*           ONE UNMATCHED EMPLOYEE PER RECORD - BUILT IN
016200*           W-UNMATCHED-CARD BELOW.  49 = 9 (EMP ID) + 40 (NAME),
016300*           AGAIN NO FILLER NEEDED SINCE THE WORKING-STORAGE
016400*           MIRROR ACCOUNTS FOR THE WHOLE RECORD.
016500 FD  UNMATCHED-FILE
016600     LABEL RECORD STANDARD.
016700 01  UNMATCHED-FILE-REC          PIC X(49).
016800
016900*           132-COLUMN PRINT LINE - ONE RECORD SHAPE SHARED BY
017000*           EVERY REPORT SECTION VIA W-ZONE-IMPRESSION BELOW.
017100 FD  REPORT-FILE
017200     LABEL RECORD STANDARD.
017300 01  REPORT-LINE                 PIC X(132).
017400
017500 WORKING-STORAGE SECTION.
017600*           SET WHEN 02000/02100 HIT END OF EMPLOYEE-FILE.
017700 77  W-EOF-EMPLOYEE-SW           PIC 9      COMP VALUE 0.
017800     88  W-EOF-EMPLOYEE                VALUE 1.
017900*           SET WHEN 01000 FINDS NO PARAMETER CARD AT ALL.
018000 77  W-NO-PARAM-CARD-SW          PIC 9      COMP VALUE 0.
018100     88  W-NO-PARAM-CARD                VALUE 1.
018200*           GENERAL-PURPOSE TABLE SUBSCRIPT - REUSED BY EVERY
018300*           SINGLE-LOOP PARAGRAPH IN THIS PROGRAM RATHER THAN
018400*           DECLARING ONE PER LOOP (SEE THE NOTE IN 03000 BELOW).
018500 77  W-SUB-1                     PIC 9(3)   COMP VALUE 0.
018600
018700*           WORK AREA FOR THE EMPLOYEE CARD JUST READ - UNPACKED
018800*           FIELD BY FIELD INTO W-EMPLOYEE-TABLE BY 02100.
018900 01  W-EMPLOYEE-CARD.
019000*           9-DIGIT EMPLOYEE NUMBER - THE ONLY KEY THIS SYSTEM
019100*           EVER USES (NO SUPERVISOR OR ACCOUNT-CODE FIELDS HERE).
019200     05  EMP-ID                  PIC 9(9).
019300     05  EMP-FULL-NAME           PIC X(40).
019400     05  EMP-POSITION            PIC X(20).
019500     05  EMP-DEPARTMENT          PIC X(20).
019600     05  EMP-BUSINESS-CENTER     PIC X(15).
019700*           "Y"/"N"/SPACE - BLANK DEFAULTS TO ACTIVE, SEE RULE
019800*           COMMENT IN 02100-LOAD-ONE-EMPLOYEE BELOW.
019900     05  EMP-ACTIVE-FLAG         PIC X(1).
020000*           UP TO 5 FREE-TEXT INTEREST TAGS - UNUSED SLOTS ARE
020100*           LEFT BLANK, NOT ZERO-FILLED OR COUNTED SEPARATELY.
020200     05  EMP-INTERESTS.
020300         10  EMP-INTEREST        PIC X(10) OCCURS 5 TIMES.
020400     05  FILLER                  PIC X(5).
020500
020600*           WORK AREA FOR THE RUN-PARAMETER CARD JUST READ - ONE
020700*           CARD PER RUN, NO MULTI-CARD PARAMETER DECKS SUPPORTED.
020800 01  W-PARAMETER-CARD.
020900*           "SIMPLE_RANDOM", "INTEREST_BASED" OR
021000*           "CROSS_DEPARTMENT" - VALIDATED BY THE 88-LEVELS ON
021100*           W-ALGORITHM-CODE BELOW, NOT HERE ON THE RAW CARD.
021200     05  PARM-ALGORITHM-CODE     PIC X(16).
021300*           ONLY MEANINGFUL WHEN THE ALGORITHM IS INTEREST_BASED -
021400*           IGNORED BY THE OTHER TWO ALGORITHMS.
021500     05  PARM-INTEREST-FILTER    PIC X(10).
021600     05  PARM-REQUEST-ID         PIC X(20).
021700     05  FILLER                  PIC X(34).
021800
021900*           WORK AREA FOR ONE OUTGOING PAIR RECORD - BUILT FROM
022000*           A W-PAIR-TABLE ENTRY BY 05100-WRITE-ONE-PAIR.
022100 01  W-PAIR-CARD.
022200     05  PAIR-EMP1-ID            PIC 9(9).
022300     05  PAIR-EMP1-NAME          PIC X(40).
022400     05  PAIR-EMP2-ID            PIC 9(9).
022500     05  PAIR-EMP2-NAME          PIC X(40).
022600*           ALL THREE ALGORITHMS CURRENTLY HARD-CODE 1.00 HERE -
022700*           SEE THE AS-BUILT NOTE IN EACH SUB-PROGRAM'S BUILD-PAIR
022800*           PARAGRAPH.
022900     05  PAIR-MATCH-SCORE        PIC 9V99.
023000
023100*           WORK AREA FOR ONE OUTGOING UNMATCHED RECORD - BUILT
023200*           FROM A W-UNMATCHED-TABLE ENTRY BY 06100.
023300 01  W-UNMATCHED-CARD.
023400     05  UNM-EMP-ID              PIC 9(9).
023500     05  UNM-EMP-NAME            PIC X(40).
023600
023700*****************************EMPLOYEE TABLE**************************
023800* ENTIRE EMPLOYEE-FILE IS LOADED HERE SO THE THREE MATCHING
023900* ALGORITHMS CAN WORK AGAINST THE ACTIVE SUBSET IN MEMORY.
024000************************************************************
024100 01  W-EMPLOYEE-TABLE.
024200*           200-ENTRY CEILING - NO SITE HAS EVER RUN THIS DECK
024300*           PAST 200 HEADS, SO THE CEILING HAS NEVER BEEN
024400*           REVISITED.
024500     05  W-EMP-ENTRY OCCURS 200 TIMES.
024600         10  W-EMP-ID            PIC 9(9).
024700         10  W-EMP-NAME          PIC X(40).
024800         10  W-EMP-POSITION      PIC X(20).
024900         10  W-EMP-DEPT          PIC X(20).
025000         10  W-EMP-CTR           PIC X(15).
025100         10  W-EMP-ACTIVE-FLAG   PIC X(1).
025200         10  W-EMP-INTEREST      PIC X(10) OCCURS 5 TIMES.
025300*           SET NOT-MATCHED WHEN THE ENTRY IS LOADED; NEVER
025400*           ACTUALLY FLIPPED TO MATCHED IN THIS TABLE - IT IS THE
025500*           W-ACT-MATCHED-SW COPY BELOW THAT THE ALGORITHMS USE.
025600         10  W-EMP-MATCHED-SW    PIC 9      COMP.
025700             88  W-EMP-MATCHED          VALUE 1.
025800             88  W-EMP-NOT-MATCHED      VALUE 0.
025900         10  FILLER              PIC X(5).
026000
026100*           HOLDS ONLY THE EMPLOYEES SELECTED BY
026200*           03000-SELECT-ACTIVE-EMPLOYEES - SAME LAYOUT AS AN
026300*           EMPLOYEE TABLE ENTRY SO THE THREE ALGORITHM
026400*           SUB-PROGRAMS CAN WORK AGAINST IT DIRECTLY.
026500 01  W-ACTIVE-TABLE.
026600     05  W-ACT-ENTRY OCCURS 200 TIMES.
026700*           SAME 9(9) KEY AS W-EMP-ID - COPIED, NOT RECOMPUTED.
026800         10  W-ACT-ID            PIC 9(9).
026900         10  W-ACT-NAME          PIC X(40).
027000         10  W-ACT-POSITION      PIC X(20).
027100         10  W-ACT-DEPT          PIC X(20).
027200         10  W-ACT-CTR           PIC X(15).
027300*           ALWAYS "Y" OR "N" BY THIS POINT - THE ACTIVE-FLAG
027400*           DEFAULTING RULE ALREADY RAN IN 02100.
027500         10  W-ACT-ACTIVE-FLAG   PIC X(1).
027600         10  W-ACT-INTEREST      PIC X(10) OCCURS 5 TIMES.
027700*           THIS IS THE MATCHED SWITCH THE THREE ALGORITHM
027800*           SUB-PROGRAMS ACTUALLY SET AND TEST - CFEMAIN ITSELF
027900*           NEVER FLIPS IT, ONLY READS THE RESULTING TABLES BACK.
028000         10  W-ACT-MATCHED-SW    PIC 9      COMP.
028100             88  W-ACT-MATCHED          VALUE 1.
028200             88  W-ACT-NOT-MATCHED      VALUE 0.
028300         10  FILLER              PIC X(5).
028400
028500*           TODAY'S DATE, ACCEPTED ONCE AT RUN START AND CARRIED
028600*           UNCHANGED THROUGH EVERY PAGE HEADER.
028700 01  W-RUN-DATE.
028800     05  W-RUN-DATE-CCYYMMDD     PIC 9(8).
028900
029000*           SPLIT INTO CENTURY/YEAR/MONTH/DAY FOR THE REPORT
029100*           HEADER DATE - PUT IN AFTER THE 1998 Y2K PASS.  SECOND
029200*           OF THREE REDEFINES GROUPS IN THIS PROGRAM.
029300 01  W-RUN-DATE-R REDEFINES W-RUN-DATE.
029400     05  W-RUN-DATE-CC           PIC 99.
029500     05  W-RUN-DATE-YY           PIC 99.
029600     05  W-RUN-DATE-MM           PIC 99.
029700     05  W-RUN-DATE-DD           PIC 99.
029800
029900*           RESEQUENCED MM/DD/CC/YY WORK AREA FOR THE EDITED
030000*           REPORT HEADER DATE - SEE 07100-WRITE-REPORT-HEADER.
030100 01  W-DATE-MMDDCCYY             PIC 9(8).
030200
030300*           HOLDS THE RESOLVED RUN PARAMETERS - EITHER COPIED FROM
030400*           THE PARAMETER CARD OR DEFAULTED BY 01000 WHEN THE
030500*           CARD IS MISSING.  FIRST OF THREE REDEFINES GROUPS IN
030600*           THIS PROGRAM.
030700 01  W-PARAMETER-AREA.
030800     05  W-ALGORITHM-CODE        PIC X(16).
030900         88  W-ALG-SIMPLE-RANDOM      VALUE "SIMPLE_RANDOM".
031000         88  W-ALG-INTEREST-BASED     VALUE "INTEREST_BASED".
031100         88  W-ALG-CROSS-DEPT         VALUE "CROSS_DEPARTMENT".
031200*           ONLY EXAMINED WHEN W-ALG-INTEREST-BASED IS TRUE -
031300*           CARRIED AS SPACES OTHERWISE.
031400     05  W-INTEREST-FILTER       PIC X(10).
031500     05  W-REQUEST-ID            PIC X(20).
031600     05  FILLER                  PIC X(4).
031700
031800*           6-CHARACTER ABBREVIATION OF THE ALGORITHM CODE FOR
031900*           THE OPERATOR TRACE LINE ON SYSOUT AT RUN START.
032000 01  W-PARAMETER-AREA-R REDEFINES W-PARAMETER-AREA.
032100     05  W-ALG-SHORT-CODE        PIC X(6).
032200     05  FILLER                  PIC X(40).
032300
032400*           RETURNED BY WHICHEVER ALGORITHM SUB-PROGRAM RAN -
032500*           100-ENTRY CEILING, SINCE A PAIR CONSUMES TWO OF THE
032600*           200-ENTRY ACTIVE POOL AT MOST.
032700 01  W-PAIR-TABLE.
032800     05  W-PAIR-ENTRY OCCURS 100 TIMES.
032900         10  W-P-EMP1-ID         PIC 9(9).
033000         10  W-P-EMP1-NAME       PIC X(40).
033100         10  W-P-EMP2-ID         PIC 9(9).
033200         10  W-P-EMP2-NAME       PIC X(40).
033300         10  W-P-SCORE           PIC 9V99.
033400         10  FILLER              PIC X(5).
033500
033600*           RETURNED BY WHICHEVER ALGORITHM SUB-PROGRAM RAN -
033700*           EVERY ACTIVE EMPLOYEE THE ALGORITHM COULD NOT PLACE
033800*           INTO A PAIR, IN THE ORDER IT DECIDED TO LEAVE THEM OUT.
033900 01  W-UNMATCHED-TABLE.
034000     05  W-UNM-ENTRY OCCURS 200 TIMES.
034100         10  W-UNM-ID            PIC 9(9).
034200         10  W-UNM-NAME          PIC X(40).
034300         10  FILLER              PIC X(5).
034400
034500*           THE EOF AND NO-PARAM-CARD SWITCHES, AND THE TABLE
034600*           SUBSCRIPT W-SUB-1, ARE CARRIED AS 77-LEVEL ITEMS AT
034700*           THE TOP OF WORKING-STORAGE - SHOP HABIT FOR SINGLE
034800*           STANDALONE SCRATCH FIELDS.
034900*           SEVEN RUN-LEVEL COUNTERS, ALL COMP FOR SPEED SINCE
035000*           EVERY ONE OF THEM IS INCREMENTED OR TESTED INSIDE A
035100*           LOOP SOMEWHERE IN THIS PROGRAM.
035200 01  W-COUNTERS.
035300     05  W-TOTAL-READ            PIC 9(5)   COMP VALUE 0.
035400     05  W-ACTIVE-COUNT          PIC 9(5)   COMP VALUE 0.
035500     05  W-PAIR-COUNT            PIC 9(5)   COMP VALUE 0.
035600     05  W-MATCHED-COUNT         PIC 9(5)   COMP VALUE 0.
035700     05  W-UNMATCHED-COUNT       PIC 9(5)   COMP VALUE 0.
035800*           DETAIL-LINE COUNT ON THE CURRENT REPORT PAGE - RESET
035900*           TO 3 BY EACH HEADER, BROKEN AT 20 PER HR-0355.
036000     05  W-LINE-COUNT            PIC 9(3)   COMP VALUE 0.
036100     05  W-PAGE-COUNT            PIC 9(3)   COMP VALUE 0.
036200     05  FILLER                  PIC X(1).
036300
036400*           SCRATCH AREA USED ONLY WHEN AN EMPLOYEE'S NAME IS
036500*           BLANK - HOLDS THE ZERO-SUPPRESSED ID TEXT THAT GETS
036600*           STRUNG INTO "EMPLOYEE #nnnnnnnnn" BY 02100.
036700 01  W-DISPLAY-NAME-WORK.
036800     05  W-NAME-ID-TEXT          PIC Z(8)9.
036900     05  FILLER                  PIC X(1).
037000
037100*           RUN SUCCESS RATE - ONE DECIMAL PLACE,
037200*           COMPUTED ROUNDED HALF-UP PER HR-0230.
037300 01  W-RATE-AREA.
037400     05  W-SUCCESS-RATE          PIC 9(3)V9  VALUE 0.
037500     05  FILLER                  PIC X(3).
037600
037700*           EDITED VIEW OF THE SUCCESS RATE FOR THE TOTALS LINE -
037800*           SHARES STORAGE WITH W-SUCCESS-RATE ABOVE.  THIRD AND
037900*           LAST OF THE REDEFINES GROUPS IN THIS PROGRAM.
038000 01  W-RATE-AREA-R REDEFINES W-RATE-AREA.
038100     05  W-SUCCESS-RATE-ED       PIC ZZ9.9.
038200
038300*           "OK" WHEN AT LEAST ONE PAIR WAS CREATED, "ERROR"
038400*           OTHERWISE - SEE 09000-COMPUTE-RESULT-TOTALS.  STARTS
038500*           AT "ERROR" SO A RUN THAT BLOWS UP BEFORE REACHING
038600*           09000 STILL PRINTS A HONEST FINAL STATUS LINE.
038700 01  W-SUMMARY-STATUS            PIC X(5)    VALUE "ERROR".
038800
038900*****************************PRINT LINES**************************
039000* ALL PRINT LINES SHARE ONE RECORD, AS ON THE PAYROLL REPORT -
039100* EACH LINE'S FIELDS GET THEIR OWN 2/3-LETTER STEM BELOW.
039200************************************************************
039300 01  W-ZONE-IMPRESSION.
039400*           PAGE TITLE AND PAGE NUMBER - REWRITTEN AT THE TOP OF
039500*           EVERY PAGE, INCLUDING EVERY HR-0355 PAGE BREAK.
039600     05  W-RPT-HEADER-1.
039700         10  FILLER              PIC X(40)   VALUE SPACES.
039800         10  FILLER              PIC X(30)
039900             VALUE "CRACK-INFO CAFE-CAUSERIE RUN".
040000         10  FILLER              PIC X(30)   VALUE SPACES.
040100         10  FILLER              PIC X(5)    VALUE "PAGE ".
040200         10  RH1-PAGE-ED         PIC Z(3).
040300         10  FILLER              PIC X(24)   VALUE SPACES.
040400
040500*           REQUEST ID / ALGORITHM / RUN DATE LINE - REPEATED ON
040600*           EVERY PAGE SO A READER WHO PULLS OUT ONE SHEET CAN
040700*           STILL TELL WHICH RUN IT CAME FROM (HR-0264).
040800     05  W-RPT-HEADER-2.
040900         10  FILLER              PIC X(10)   VALUE "REQUEST: ".
041000         10  RH2-REQUEST-ID      PIC X(20).
041100         10  FILLER              PIC X(10)   VALUE "ALGOR: ".
041200         10  RH2-ALGORITHM       PIC X(16).
041300         10  FILLER              PIC X(10)   VALUE "DATE: ".
041400         10  RH2-DATE-ED         PIC 99/99/9999.
041500         10  FILLER              PIC X(56)   VALUE SPACES.
041600
041700*           ONE LINE PER SUCCESSFUL PAIR - SEQUENCE NUMBER, BOTH
041800*           NAMES AND THE MATCH SCORE.
041900     05  W-RPT-DETAIL-LINE.
042000         10  FILLER              PIC X(5)    VALUE "PAIR ".
042100         10  PD-PAIR-SEQ-ED      PIC ZZ9.
042200         10  FILLER              PIC X(2)    VALUE ": ".
042300         10  PD-PAIR-NAME1       PIC X(40).
042400         10  FILLER              PIC X(3)    VALUE " & ".
042500         10  PD-PAIR-NAME2       PIC X(40).
042600         10  FILLER              PIC X(8)    VALUE "  SCORE ".
042700         10  PD-PAIR-SCORE-ED    PIC 9.99.
042800         10  FILLER              PIC X(27)   VALUE SPACES.
042900
043000*           PRINTED ONLY WHEN W-UNMATCHED-COUNT > 0 - SEE
043100*           07300-WRITE-UNMATCHED-LINES.
043200     05  W-RPT-UNMATCHED-HEADING.
043300         10  FILLER              PIC X(30)
043400             VALUE "UNMATCHED EMPLOYEES".
043500         10  FILLER              PIC X(102)  VALUE SPACES.
043600
043700*           ONE LINE PER UNMATCHED EMPLOYEE - NAME ONLY, NO SCORE.
043800     05  W-RPT-UNMATCHED-LINE.
043900         10  FILLER              PIC X(13)   VALUE "  UNMATCHED: ".
044000         10  UL-UNM-NAME         PIC X(40).
044100         10  FILLER              PIC X(79)   VALUE SPACES.
044200
044300*           FOUR-LINE CONTROL TOTALS BLOCK - READ-COUNT/ACTIVE,
044400*           PAIRS/MATCHED, UNMATCHED/RATE, FINAL STATUS.  SPLIT
044500*           ACROSS FOUR 01-GROUPS PER CRACK-INFO'S OWN
044600*           CALCULSALAIRE-STYLE PAYROLL REPORT CONVENTION, WHICH
044700*           ALSO PRINTS ITS TOTALS A LINE AT A TIME RATHER THAN
044800*           AS ONE WIDE GROUP.
044900     05  W-RPT-TOTALS-LINE-1.
045000         10  FILLER              PIC X(20)   VALUE "EMPLOYEES READ. . .".
045100         10  TL1-TOT-READ-ED     PIC ZZZZ9.
045200         10  FILLER              PIC X(5)    VALUE SPACES.
045300         10  FILLER              PIC X(20)   VALUE "ACTIVE EMPLOYEES. .".
045400         10  TL1-TOT-ACTIVE-ED   PIC ZZZZ9.
045500         10  FILLER              PIC X(77)   VALUE SPACES.
045600
045700     05  W-RPT-TOTALS-LINE-2.
045800         10  FILLER              PIC X(20)   VALUE "PAIRS CREATED. . . .".
045900         10  TL2-TOT-PAIRS-ED    PIC ZZZZ9.
046000         10  FILLER              PIC X(5)    VALUE SPACES.
046100         10  FILLER              PIC X(20)   VALUE "MATCHED EMPLOYEES. ".
046200         10  TL2-TOT-MATCHED-ED  PIC ZZZZ9.
046300         10  FILLER              PIC X(77)   VALUE SPACES.
046400
046500     05  W-RPT-TOTALS-LINE-3.
046600         10  FILLER              PIC X(20)   VALUE "UNMATCHED EMPLOYEES.".
046700         10  TL3-TOT-UNMATCH-ED  PIC ZZZZ9.
046800         10  FILLER              PIC X(5)    VALUE SPACES.
046900         10  FILLER              PIC X(20)   VALUE "SUCCESS RATE . . . .".
047000         10  TL3-TOT-RATE-ED     PIC ZZ9.9.
047100         10  FILLER              PIC X(1)    VALUE "%".
047200         10  FILLER              PIC X(76)   VALUE SPACES.
047300
047400     05  W-RPT-TOTALS-LINE-4.
047500         10  FILLER              PIC X(20)   VALUE "FINAL STATUS . . . .".
047600         10  TL4-TOT-STATUS      PIC X(5).
047700         10  FILLER              PIC X(107)  VALUE SPACES.
047800
047900*           ONE SPACER LINE REUSED EVERYWHERE A BLANK LINE IS
048000*           NEEDED BETWEEN REPORT SECTIONS - NOT PART OF
048100*           W-ZONE-IMPRESSION SINCE IT NEVER CARRIES ANY DATA.
048200 01  W-RPT-BLANK-LINE             PIC X(132)  VALUE SPACES.
048300
048400 PROCEDURE DIVISION.
048500
048600******************************************************************
048700*    TOP-LEVEL FLOW OF THE WHOLE RUN - OPEN, READ THE PARAMETER
048800*    CARD, LOAD AND SELECT THE EMPLOYEES, DISPATCH TO ONE OF THE
048900*    THREE ALGORITHMS, WRITE THE OUTPUT FILES AND THE REPORT,
049000*    CLOSE, STOP.  THE SEVEN-STEP RUN CONTROL FLOW THIS PROGRAM
049100*    HAS ALWAYS FOLLOWED, UNCHANGED SINCE THE ORIGINAL TP4 DECK.
049200******************************************************************
049300 00000-MAIN-PROCEDURE.
049400*    PARAM-FILE AND EMPLOYEE-FILE ARE READ-ONLY INPUT; THE THREE
049500*    OUTPUT FILES ARE BUILT FRESH EVERY RUN - NO EXTEND, NO
049600*    APPEND, ONE RUN PER OUTPUT DECK.
049700     OPEN INPUT  PARAM-FILE
049800                 EMPLOYEE-FILE.
049900     OPEN OUTPUT PAIRS-FILE
050000                 UNMATCHED-FILE
050100                 REPORT-FILE.
050200
050300*    RUN DATE IS STAMPED ONCE HERE, NOT RE-ACCEPTED PER PAGE, SO
050400*    A RUN THAT CROSSES MIDNIGHT STILL PRINTS ONE CONSISTENT DATE.
050500     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
050600
050700     PERFORM 01000-READ-PARAMETER-CARD THRU 01000-EXIT.
050800     PERFORM 02000-LOAD-EMPLOYEE-FILE THRU 02000-EXIT.
050900
051000*    RULE: AN EMPTY EMPLOYEE FILE IS A HARD ERROR - THE RUN STILL
051100*    PRINTS A REPORT (SO THE OPERATOR SEES SOMETHING CAME OUT OF
051200*    THE JOB) BUT SKIPS ALL MATCHING WORK AND FLAGS STATUS ERROR
051300*    (HR-0388).  GO TO SKIPS STRAIGHT TO THE REPORT ON THE
051400*    EMPTY-FILE BRANCH, THE USUAL WAY THIS SHOP HANDLES AN
051500*    EOF-DRIVEN SHORT CIRCUIT.
051600     IF W-TOTAL-READ = 0
051700         MOVE "ERROR" TO W-SUMMARY-STATUS
051800         GO TO 00000-PRINT-REPORT
051900     END-IF.
052000
052100     PERFORM 03000-SELECT-ACTIVE-EMPLOYEES THRU 03000-EXIT.
052200     PERFORM 04000-DISPATCH-ALGORITHM THRU 04000-EXIT.
052300     PERFORM 09000-COMPUTE-RESULT-TOTALS THRU 09000-EXIT.
052400     PERFORM 05000-WRITE-PAIR-RECORDS THRU 05000-EXIT.
052500     PERFORM 06000-WRITE-UNMATCHED-RECORDS THRU 06000-EXIT.
052600
052700 00000-PRINT-REPORT.
052800*    REPORT IS ALWAYS PRODUCED, ERROR RUN OR NOT - SEE THE RULE
052900*    COMMENT ABOVE.
053000     PERFORM 07000-WRITE-SUMMARY-REPORT THRU 07000-EXIT.
053100
053200     CLOSE PARAM-FILE
053300           EMPLOYEE-FILE
053400           PAIRS-FILE
053500           UNMATCHED-FILE
053600           REPORT-FILE.
053700     STOP RUN.
053800
053900 00000-EXIT.
054000     EXIT.
054100
054200******************************************************************
054300*    READS THE SINGLE RUN-PARAMETER CARD - ALGORITHM CODE, THE
054400*    OPTIONAL INTEREST FILTER, AND THE REQUEST IDENTIFIER.
054500*
054600*    HISTORY: ORIGINALLY JUST THE ALGORITHM CODE AND INTEREST
054700*    FILTER (HR-0100/HR-0151).  SO ADDED THE REQUEST-ID FIELD IN
054800*    HR-0264 AFTER A DEPARTMENT ASKED FOR A WAY TO TELL TWO SAME
054900*    DAY RUNS APART ON THE PRINTED REPORT WITHOUT COMPARING TIME
055000*    STAMPS ON THE SYSOUT JOB LOG.
055100******************************************************************
055200 01000-READ-PARAMETER-CARD.
055300*    ONLY ONE CARD IS EVER READ - A MISSING CARD IS NOT AN ERROR,
055400*    IT JUST MEANS "RUN THE DEFAULT ALGORITHM."
055500     READ PARAM-FILE INTO W-PARAMETER-CARD
055600         AT END
055700             MOVE 1 TO W-NO-PARAM-CARD-SW
055800     END-READ.
055900
056000*    RULE: NO PARAMETER CARD MEANS SIMPLE_RANDOM, NO INTEREST
056100*    FILTER, REQUEST ID "DEFAULT-RUN" - THIS IS WHAT LETS THE
056200*    NIGHTLY SCHEDULER SUBMIT THIS JOB WITH NO PARAMETER DECK AT
056300*    ALL AND STILL GET A USABLE RUN.
056400     IF W-NO-PARAM-CARD
056500         MOVE "SIMPLE_RANDOM" TO W-ALGORITHM-CODE
056600         MOVE SPACES          TO W-INTEREST-FILTER
056700         MOVE "DEFAULT-RUN"   TO W-REQUEST-ID
056800     ELSE
056900         MOVE PARM-ALGORITHM-CODE  TO W-ALGORITHM-CODE
057000         MOVE PARM-INTEREST-FILTER TO W-INTEREST-FILTER
057100         MOVE PARM-REQUEST-ID      TO W-REQUEST-ID
057200     END-IF.
057300
057400*    OPERATOR TRACE LINE TO SYSOUT - W-ALG-SHORT-CODE IS THE
057500*    REDEFINES VIEW DECLARED ABOVE, NOT A SEPARATE MOVE.
057600     DISPLAY "CFEMAIN - RUNNING ALGORITHM " W-ALG-SHORT-CODE.
057700
057800 01000-EXIT.
057900     EXIT.
058000
058100******************************************************************
058200*    LOADS THE EMPLOYEE-FILE SEQUENTIALLY INTO W-EMPLOYEE-TABLE,
058300*    COUNTING RECORDS READ.  STOPS AT 200 ENTRIES OR END OF FILE.
058400*
058500*    HISTORY: HR-0140 CONVERTED THIS PARAGRAPH FROM READING THE
058600*    OLD EMPLOYES.DAT INDEXED MASTER TO READING THE FLAT
058700*    EMPLOYEE-FILE THIS SYSTEM USES NOW - THE INDEXED READ AND
058800*    ITS KEY HANDLING WERE DROPPED ENTIRELY RATHER THAN KEPT AS
058900*    A FALLBACK, SINCE BY 1990 NO OTHER JOB STILL WROTE TO THE
059000*    OLD MASTER.
059100******************************************************************
059200 02000-LOAD-EMPLOYEE-FILE.
059300*    PRIMING READ, THEN 02100 RE-READS AT ITS OWN BOTTOM - THE
059400*    USUAL SEQUENTIAL-READ IDIOM IN THIS SHOP'S PROGRAMS.
059500     READ EMPLOYEE-FILE INTO W-EMPLOYEE-CARD
059600         AT END
059700             MOVE 1 TO W-EOF-EMPLOYEE-SW
059800     END-READ.
059900*    STOPS AT END OF FILE OR AT THE 200-ENTRY TABLE CEILING,
060000*    WHICHEVER COMES FIRST - NO OVERFLOW CONDITION IS RAISED.
060100     PERFORM 02100-LOAD-ONE-EMPLOYEE
060200         UNTIL W-EOF-EMPLOYEE
060300            OR W-TOTAL-READ NOT < 200.
060400
060500 02000-EXIT.
060600     EXIT.
060700
060800 02100-LOAD-ONE-EMPLOYEE.
060900*    W-TOTAL-READ DOUBLES AS THE NEXT FREE SUBSCRIPT INTO
061000*    W-EMPLOYEE-TABLE - INCREMENTED BEFORE THE MOVES, NOT AFTER.
061100     ADD 1 TO W-TOTAL-READ.
061200*    PLAIN FIELD-BY-FIELD COPY FROM THE FD RECORD INTO THE TABLE
061300*    ENTRY - EMP-INTERESTS MOVES ALL FIVE OCCURRENCES AT ONCE
061400*    SINCE BOTH SIDES ARE GROUP ITEMS OF THE SAME SHAPE.
061500     MOVE EMP-ID              TO W-EMP-ID (W-TOTAL-READ).
061600     MOVE EMP-FULL-NAME       TO W-EMP-NAME (W-TOTAL-READ).
061700     MOVE EMP-POSITION        TO W-EMP-POSITION (W-TOTAL-READ).
061800     MOVE EMP-DEPARTMENT      TO W-EMP-DEPT (W-TOTAL-READ).
061900     MOVE EMP-BUSINESS-CENTER TO W-EMP-CTR (W-TOTAL-READ).
062000     MOVE EMP-ACTIVE-FLAG     TO W-EMP-ACTIVE-FLAG (W-TOTAL-READ).
062100     MOVE EMP-INTERESTS       TO W-EMP-INTEREST (W-TOTAL-READ).
062200*    EVERY EMPLOYEE STARTS NOT-MATCHED - NONE OF THE THREE
062300*    ALGORITHMS EVER SEES THIS TABLE DIRECTLY (THEY WORK AGAINST
062400*    W-ACTIVE-TABLE INSTEAD), BUT THE SWITCH IS SET HERE ANYWAY
062500*    FOR CONSISTENCY WITH THE ACTIVE-TABLE COPY BELOW.
062600     SET W-EMP-NOT-MATCHED (W-TOTAL-READ) TO TRUE.
062700
062800*    RULE: DEFAULT IS ACTIVE - A BLANK EMP-ACTIVE-FLAG STAYS
062900*    ACTIVE.  ONLY AN EXPLICIT "N" MARKS THE EMPLOYEE INACTIVE.
063000     IF W-EMP-ACTIVE-FLAG (W-TOTAL-READ) = SPACE
063100         MOVE "Y" TO W-EMP-ACTIVE-FLAG (W-TOTAL-READ)
063200     END-IF.
063300
063400*    RULE: DISPLAY NAME IS THE TRIMMED FULL NAME, OR "EMPLOYEE #"
063500*    FOLLOWED BY THE EMPLOYEE ID WHEN THE NAME IS BLANK.  RESOLVED
063600*    ONCE HERE SO ALL THREE ALGORITHMS SEE THE SAME NAME.
063700*    W-NAME-ID-TEXT ZERO-SUPPRESSES THE ID BEFORE THE STRING
063800*    STATEMENT RUNS, SO "EMPLOYEE #42" PRINTS RATHER THAN
063900*    "EMPLOYEE #000000042".
064000     IF W-EMP-NAME (W-TOTAL-READ) = SPACES
064100         MOVE W-EMP-ID (W-TOTAL-READ) TO W-NAME-ID-TEXT
064200         STRING "EMPLOYEE #" DELIMITED BY SIZE
064300                FUNCTION TRIM(W-NAME-ID-TEXT) DELIMITED BY SIZE
064400                INTO W-EMP-NAME (W-TOTAL-READ)
064500     END-IF.
064600
064700*    NEXT-RECORD READ, MIRRORING THE PRIMING READ IN 02000 ABOVE.
064800     READ EMPLOYEE-FILE INTO W-EMPLOYEE-CARD
064900         AT END
065000             MOVE 1 TO W-EOF-EMPLOYEE-SW
065100     END-READ.
065200
065300******************************************************************
065400*    BUILDS W-ACTIVE-TABLE - A FULL COPY OF EVERY EMPLOYEE
065500*    TABLE ENTRY WHOSE ACTIVE FLAG IS NOT "N".
065600*
065700*    HISTORY: HR-0114 FIXED A BUG WHERE A BLANK ACTIVE FLAG WAS
065800*    TREATED AS INACTIVE HERE, SILENTLY DROPPING NEWLY HIRED
065900*    EMPLOYEES WHOSE PERSONNEL CARD HAD NOT YET BEEN KEYED WITH
066000*    AN EXPLICIT "Y" - THE FIX WAS TO MOVE THE DEFAULTING RULE
066100*    UP INTO 02100 SO IT RUNS ONCE AT LOAD TIME, AND TO MAKE
066200*    THIS TEST THE SIMPLER "NOT EQUAL N" IT IS TODAY.
066300******************************************************************
066400 03000-SELECT-ACTIVE-EMPLOYEES.
066500*    SWEEPS THE WHOLE EMPLOYEE TABLE ONCE, FRONT TO BACK, BY
066600*    SUBSCRIPT - W-SUB-1 IS REUSED HERE AND IN EVERY OTHER
066700*    SINGLE-LOOP PARAGRAPH IN THIS PROGRAM (SHOP HABIT: ONE
066800*    77-LEVEL SUBSCRIPT DOES DOUBLE AND TRIPLE DUTY RATHER THAN
066900*    DECLARING A FRESH ONE PER PARAGRAPH).
067000     MOVE 0 TO W-ACTIVE-COUNT.
067100     PERFORM 03100-TEST-ONE-EMPLOYEE
067200         VARYING W-SUB-1 FROM 1 BY 1
067300         UNTIL W-SUB-1 > W-TOTAL-READ.
067400
067500 03000-EXIT.
067600     EXIT.
067700
067800 03100-TEST-ONE-EMPLOYEE.
067900*    RULE: "ACTIVE" MEANS THE FLAG IS ANYTHING BUT "N" - A STRAY
068000*    CHARACTER OTHER THAN "Y"/"N"/SPACE WOULD ALSO PASS, BUT NO
068100*    KEYING STATION HAS EVER PRODUCED ONE.
068200     IF W-EMP-ACTIVE-FLAG (W-SUB-1) NOT EQUAL "N"
068300         ADD 1 TO W-ACTIVE-COUNT
068400*    SAME FIELD-BY-FIELD COPY IDIOM AS 02100-LOAD-ONE-EMPLOYEE -
068500*    W-ACTIVE-COUNT IS THE DESTINATION SUBSCRIPT, NOT W-SUB-1,
068600*    SINCE THE ACTIVE TABLE IS DENSE WHILE THE SOURCE TABLE MAY
068700*    HAVE INACTIVE GAPS IN IT.
068800         MOVE W-EMP-ID (W-SUB-1)
068900                      TO W-ACT-ID (W-ACTIVE-COUNT)
069000         MOVE W-EMP-NAME (W-SUB-1)
069100                      TO W-ACT-NAME (W-ACTIVE-COUNT)
069200         MOVE W-EMP-POSITION (W-SUB-1)
069300                      TO W-ACT-POSITION (W-ACTIVE-COUNT)
069400         MOVE W-EMP-DEPT (W-SUB-1)
069500                      TO W-ACT-DEPT (W-ACTIVE-COUNT)
069600         MOVE W-EMP-CTR (W-SUB-1)
069700                      TO W-ACT-CTR (W-ACTIVE-COUNT)
069800         MOVE W-EMP-ACTIVE-FLAG (W-SUB-1)
069900                      TO W-ACT-ACTIVE-FLAG (W-ACTIVE-COUNT)
070000         MOVE W-EMP-INTEREST (W-SUB-1)
070100                      TO W-ACT-INTEREST (W-ACTIVE-COUNT)
070200         SET W-ACT-NOT-MATCHED (W-ACTIVE-COUNT) TO TRUE
070300     END-IF.
070400
070500******************************************************************
070600*    DISPATCHES TO THE REQUESTED MATCHING ALGORITHM.  EACH
070700*    SUB-PROGRAM RECEIVES THE ACTIVE-EMPLOYEE TABLE AND ITS
070800*    COUNT, AND RETURNS THE PAIR AND UNMATCHED TABLES WITH
070900*    THEIR COUNTS.
071000*
071100*    HISTORY: HR-0151 ADDED THE SECOND ALGORITHM (INTEREST_BASED)
071200*    AND HR-0210 THE THIRD (CROSS_DEPARTMENT) WITHOUT EVER
071300*    TOUCHING THE ORIGINAL SIMPLE_RANDOM CALL - EACH NEW
071400*    ALGORITHM WAS SLOTTED IN AS ONE MORE EVALUATE WHEN CLAUSE
071500*    RATHER THAN RESTRUCTURING THE DISPATCH.  THE "WHEN OTHER"
071600*    FALLBACK TO SIMPLE_RANDOM PREDATES BOTH OF THEM AND HAS
071700*    NEVER BEEN REMOVED, SINCE IT ALSO COVERS A BLANK OR
071800*    MIS-KEYED ALGORITHM CODE.
071900******************************************************************
072000 04000-DISPATCH-ALGORITHM.
072100*    ALGORITHM SUB-PROGRAMS FILL THEIR OWN TABLES FROM SCRATCH -
072200*    THEY DO NOT APPEND TO A PRIOR RUN'S LEFTOVERS, SO THE
072300*    COUNTS ARE ZEROED HERE BEFORE THE CALL.
072400     MOVE 0 TO W-PAIR-COUNT.
072500     MOVE 0 TO W-UNMATCHED-COUNT.
072600
072700*    EXACTLY ONE OF THE THREE SUB-PROGRAMS RUNS PER JOB STEP -
072800*    EACH TAKES THE ACTIVE TABLE AND COUNT AS INPUT AND HANDS
072900*    BACK THE PAIR TABLE/COUNT AND UNMATCHED TABLE/COUNT.  THE
073000*    CALLING SEQUENCE (ORDER AND PIC WIDTHS OF THE LINKAGE
073100*    PARAMETERS) MUST STAY IDENTICAL ACROSS ALL THREE CALLS AND
073200*    ALL THREE SUB-PROGRAMS' LINKAGE SECTIONS.
073300     EVALUATE TRUE
073400*    INTEREST_BASED - CFEINTER ALSO NEEDS THE INTEREST FILTER
073500*    TEXT, SO IT TAKES ONE MORE PARAMETER THAN THE OTHER TWO.
073600         WHEN W-ALG-INTEREST-BASED
073700             CALL "CFEINTER" USING W-ACTIVE-TABLE
073800                                   W-ACTIVE-COUNT
073900                                   W-INTEREST-FILTER
074000                                   W-PAIR-TABLE
074100                                   W-PAIR-COUNT
074200                                   W-UNMATCHED-TABLE
074300                                   W-UNMATCHED-COUNT
074400*    CROSS_DEPARTMENT - NO INTEREST FILTER INVOLVED AT ALL.
074500         WHEN W-ALG-CROSS-DEPT
074600             CALL "CFECROSS" USING W-ACTIVE-TABLE
074700                                   W-ACTIVE-COUNT
074800                                   W-PAIR-TABLE
074900                                   W-PAIR-COUNT
075000                                   W-UNMATCHED-TABLE
075100                                   W-UNMATCHED-COUNT
075200*    RULE: AN UNRECOGNIZED ALGORITHM CODE FALLS THROUGH TO
075300*    SIMPLE_RANDOM RATHER THAN ABENDING THE JOB - THE CODE IS
075400*    ALSO FORCED BACK TO "SIMPLE_RANDOM" SO THE REPORT HEADER
075500*    DOES NOT PRINT WHATEVER GARBLED TEXT WAS ON THE CARD.
075600         WHEN OTHER
075700             MOVE "SIMPLE_RANDOM" TO W-ALGORITHM-CODE
075800             CALL "CFERANDM" USING W-ACTIVE-TABLE
075900                                   W-ACTIVE-COUNT
076000                                   W-PAIR-TABLE
076100                                   W-PAIR-COUNT
076200                                   W-UNMATCHED-TABLE
076300                                   W-UNMATCHED-COUNT
076400     END-EVALUATE.
076500
076600 04000-EXIT.
076700     EXIT.
076800
076900******************************************************************
077000*    WRITES ONE PAIR RECORD PER ENTRY IN W-PAIR-TABLE.
077100*
077200*    THIS PARAGRAPH HAS NOT CHANGED SINCE HR-0100 - ADDING TWO
077300*    MORE ALGORITHMS LATER NEVER TOUCHED IT, SINCE ALL THREE
077400*    ALGORITHMS HAND BACK THE SAME PAIR TABLE SHAPE.
077500******************************************************************
077600 05000-WRITE-PAIR-RECORDS.
077700*    ONE SEQUENTIAL PASS OVER W-PAIR-TABLE - THE FILE'S RECORD
077800*    ORDER IS WHATEVER ORDER THE ALGORITHM BUILT THE PAIRS IN.
077900     PERFORM 05100-WRITE-ONE-PAIR
078000         VARYING W-SUB-1 FROM 1 BY 1
078100         UNTIL W-SUB-1 > W-PAIR-COUNT.
078200
078300 05000-EXIT.
078400     EXIT.
078500
078600 05100-WRITE-ONE-PAIR.
078700*    FIELD-BY-FIELD MOVE FROM THE TABLE ENTRY INTO THE FD RECORD
078800*    AREA, THEN ONE WRITE - NO REDEFINES TRICK HERE SINCE THE
078900*    TABLE ENTRY AND THE PAIR CARD DO NOT SHARE A LAYOUT.
079000     MOVE W-P-EMP1-ID (W-SUB-1)   TO PAIR-EMP1-ID.
079100     MOVE W-P-EMP1-NAME (W-SUB-1) TO PAIR-EMP1-NAME.
079200     MOVE W-P-EMP2-ID (W-SUB-1)   TO PAIR-EMP2-ID.
079300     MOVE W-P-EMP2-NAME (W-SUB-1) TO PAIR-EMP2-NAME.
079400     MOVE W-P-SCORE (W-SUB-1)     TO PAIR-MATCH-SCORE.
079500     WRITE PAIRS-FILE-REC FROM W-PAIR-CARD.
079600
079700******************************************************************
079800*    WRITES ONE UNMATCHED RECORD PER ENTRY IN W-UNMATCHED-TABLE.
079900*
080000*    ADDED BY HR-0101, ONE RELEASE AFTER THE ORIGINAL SIMPLE
080100*    RANDOM ALGORITHM, ONCE IT BECAME CLEAR AN ODD-NUMBERED
080200*    ACTIVE HEADCOUNT WOULD ALWAYS LEAVE SOMEONE OUT AND THE
080300*    SHOP NEEDED SOMEWHERE TO RECORD WHO THAT WAS.
080400******************************************************************
080500 06000-WRITE-UNMATCHED-RECORDS.
080600*    SAME SHAPE AS 05000 ABOVE BUT AGAINST W-UNMATCHED-TABLE -
080700*    A SEPARATE PARAGRAPH RATHER THAN A SHARED ONE BECAUSE THE
080800*    RECORD LAYOUTS DIFFER (UNMATCHED CARRIES NO SCORE).
080900     PERFORM 06100-WRITE-ONE-UNMATCHED
081000         VARYING W-SUB-1 FROM 1 BY 1
081100         UNTIL W-SUB-1 > W-UNMATCHED-COUNT.
081200
081300 06000-EXIT.
081400     EXIT.
081500
081600 06100-WRITE-ONE-UNMATCHED.
081700     MOVE W-UNM-ID (W-SUB-1)   TO UNM-EMP-ID.
081800     MOVE W-UNM-NAME (W-SUB-1) TO UNM-EMP-NAME.
081900     WRITE UNMATCHED-FILE-REC FROM W-UNMATCHED-CARD.
082000
082100******************************************************************
082200*    PRINTS THE SUMMARY REPORT - HEADER, PAIR DETAIL LINES,
082300*    UNMATCHED SECTION, AND THE CONTROL TOTALS.
082400*
082500*    HISTORY: BEFORE HR-0355 (2001) THIS REPORT HAD NO PAGE
082600*    BREAK AT ALL - A LARGE RUN PRODUCED ONE CONTINUOUS SYSOUT
082700*    LISTING THAT RAN OFF THE BOTTOM OF WHATEVER FORM LENGTH THE
082800*    PRINTER WAS SET TO.  PB ADDED THE 20-LINE COUNT AND THE
082900*    REPEATED HEADER IN 07210 SO EVERY PHYSICAL PAGE CARRIES ITS
083000*    OWN REQUEST ID AND DATE, NOT JUST THE FIRST ONE.
083100******************************************************************
083200 07000-WRITE-SUMMARY-REPORT.
083300*    FOUR-SECTION REPORT IN A FIXED ORDER - HEADER, PAIR DETAIL,
083400*    UNMATCHED, TOTALS.  07100 IS ALSO CALLED AGAIN MID-STREAM
083500*    BY 07210 BELOW WHENEVER A PAGE BREAK IS NEEDED.
083600     PERFORM 07100-WRITE-REPORT-HEADER.
083700     PERFORM 07200-WRITE-PAIR-DETAIL-LINES.
083800     PERFORM 07300-WRITE-UNMATCHED-LINES.
083900     PERFORM 07400-WRITE-CONTROL-TOTALS.
084000
084100 07000-EXIT.
084200     EXIT.
084300
084400 07100-WRITE-REPORT-HEADER.
084500*    PAGE NUMBER INCREMENTS EVERY TIME THIS PARAGRAPH RUNS,
084600*    WHETHER THAT IS THE FIRST PAGE OR AN HR-0355 PAGE BREAK.
084700     ADD 1 TO W-PAGE-COUNT.
084800     MOVE W-PAGE-COUNT    TO RH1-PAGE-ED.
084900     MOVE W-REQUEST-ID    TO RH2-REQUEST-ID.
085000     MOVE W-ALGORITHM-CODE TO RH2-ALGORITHM.
085100
085200*    Y2K PASS (HR-0303) - MM/DD/CCYY IS BUILT IN RESEQUENCED
085300*    WORK FIELD W-DATE-MMDDCCYY SO THE MOVE BELOW TRIGGERS THE
085400*    PICTURE'S OWN SLASH-INSERT EDITING.
085500     MOVE W-RUN-DATE-MM TO W-DATE-MMDDCCYY (1:2).
085600     MOVE W-RUN-DATE-DD TO W-DATE-MMDDCCYY (3:2).
085700     MOVE W-RUN-DATE-CC TO W-DATE-MMDDCCYY (5:2).
085800     MOVE W-RUN-DATE-YY TO W-DATE-MMDDCCYY (7:2).
085900     MOVE W-DATE-MMDDCCYY TO RH2-DATE-ED.
086000
086100*    THREE LINES PER HEADER - TITLE, REQUEST/ALGORITHM/DATE, AND
086200*    ONE BLANK SPACER BEFORE THE DETAIL LINES START.
086300     WRITE REPORT-LINE FROM W-RPT-HEADER-1.
086400     WRITE REPORT-LINE FROM W-RPT-HEADER-2.
086500     WRITE REPORT-LINE FROM W-RPT-BLANK-LINE.
086600*    RESET TO 3 TO ACCOUNT FOR THE THREE LINES JUST WRITTEN -
086700*    THIS IS WHAT MAKES THE HR-0355 PAGE-BREAK TEST IN 07210
086800*    WORK CORRECTLY RIGHT AFTER A BREAK.
086900     MOVE 3 TO W-LINE-COUNT.
087000
087100 07200-WRITE-PAIR-DETAIL-LINES.
087200*    ONE LINE PER PAIR, IN W-PAIR-TABLE ORDER.
087300     PERFORM 07210-WRITE-ONE-PAIR-LINE
087400         VARYING W-SUB-1 FROM 1 BY 1
087500         UNTIL W-SUB-1 > W-PAIR-COUNT.
087600
087700 07210-WRITE-ONE-PAIR-LINE.
087800*    HR-0355 PAGE BREAK: ONCE 20 DETAIL LINES HAVE PRINTED ON THE
087900*    CURRENT PAGE, SKIP A LINE AND RE-ISSUE THE HEADER (WHICH
088000*    ALSO RESETS W-LINE-COUNT BACK TO 3) BEFORE THIS LINE PRINTS.
088100     IF W-LINE-COUNT NOT < 20
088200         WRITE REPORT-LINE FROM W-RPT-BLANK-LINE
088300         PERFORM 07100-WRITE-REPORT-HEADER
088400     END-IF.
088500*    SEQUENCE NUMBER IS THE TABLE SUBSCRIPT, NOT A SEPARATE
088600*    RUNNING COUNTER - PAIR #1 IS ALWAYS THE FIRST PAIR BUILT.
088700     MOVE W-SUB-1                   TO PD-PAIR-SEQ-ED.
088800     MOVE W-P-EMP1-NAME (W-SUB-1)   TO PD-PAIR-NAME1.
088900     MOVE W-P-EMP2-NAME (W-SUB-1)   TO PD-PAIR-NAME2.
089000     MOVE W-P-SCORE (W-SUB-1)       TO PD-PAIR-SCORE-ED.
089100     WRITE REPORT-LINE FROM W-RPT-DETAIL-LINE.
089200     ADD 1 TO W-LINE-COUNT.
089300
089400 07300-WRITE-UNMATCHED-LINES.
089500*    THE HEADING AND ALL ITS LINES ARE SKIPPED ENTIRELY WHEN
089600*    EVERYONE WAS PAIRED - A CLEAN RUN SHOWS NO UNMATCHED SECTION
089700*    AT ALL RATHER THAN A HEADING WITH NOTHING UNDER IT.  THIS
089800*    SECTION DOES NOT PAGE-BREAK LIKE 07210 DOES - IN PRACTICE
089900*    THE UNMATCHED LIST IS SHORT ENOUGH IT HAS NEVER NEEDED TO.
090000     IF W-UNMATCHED-COUNT > 0
090100         WRITE REPORT-LINE FROM W-RPT-BLANK-LINE
090200         WRITE REPORT-LINE FROM W-RPT-UNMATCHED-HEADING
090300         PERFORM 07310-WRITE-ONE-UNMATCHED-LINE
090400             VARYING W-SUB-1 FROM 1 BY 1
090500             UNTIL W-SUB-1 > W-UNMATCHED-COUNT
090600     END-IF.
090700
090800 07310-WRITE-ONE-UNMATCHED-LINE.
090900     MOVE W-UNM-NAME (W-SUB-1) TO UL-UNM-NAME.
091000     WRITE REPORT-LINE FROM W-RPT-UNMATCHED-LINE.
091100
091200 07400-WRITE-CONTROL-TOTALS.
091300*    FIVE EDITED TOTALS PLUS THE FINAL STATUS - LAST THING
091400*    WRITTEN TO THE REPORT, PRINTED EVEN ON AN ERROR RUN.
091500     MOVE W-TOTAL-READ      TO TL1-TOT-READ-ED.
091600     MOVE W-ACTIVE-COUNT    TO TL1-TOT-ACTIVE-ED.
091700     MOVE W-PAIR-COUNT      TO TL2-TOT-PAIRS-ED.
091800     MOVE W-MATCHED-COUNT   TO TL2-TOT-MATCHED-ED.
091900     MOVE W-UNMATCHED-COUNT TO TL3-TOT-UNMATCH-ED.
092000     MOVE W-SUCCESS-RATE-ED TO TL3-TOT-RATE-ED.
092100     MOVE W-SUMMARY-STATUS  TO TL4-TOT-STATUS.
092200*    FIVE WRITES - ONE BLANK SPACER THEN THE FOUR TOTALS LINES,
092300*    IN THE SAME FIXED ORDER AS THE 01-LEVEL GROUPS ARE DECLARED.
092400     WRITE REPORT-LINE FROM W-RPT-BLANK-LINE.
092500     WRITE REPORT-LINE FROM W-RPT-TOTALS-LINE-1.
092600     WRITE REPORT-LINE FROM W-RPT-TOTALS-LINE-2.
092700     WRITE REPORT-LINE FROM W-RPT-TOTALS-LINE-3.
092800     WRITE REPORT-LINE FROM W-RPT-TOTALS-LINE-4.
092900
093000******************************************************************
093100*    RUN TOTALS - MATCHED = PAIRS * 2; SUCCESS RATE =
093200*    MATCHED / (MATCHED + UNMATCHED) * 100, ONE DECIMAL, HALF-UP;
093300*    STATUS OK WHEN AT LEAST ONE PAIR WAS CREATED.
093400******************************************************************
093500 09000-COMPUTE-RESULT-TOTALS.
093600*    MATCHED COUNT IS ALWAYS EXACTLY TWICE THE PAIR COUNT - THIS
093700*    SYSTEM HAS NO THREE-WAY OR PARTIAL PAIRS.
093800     MULTIPLY W-PAIR-COUNT BY 2 GIVING W-MATCHED-COUNT.
093900
094000*    GUARD AGAINST DIVIDE-BY-ZERO ON A RUN WITH NO ACTIVE
094100*    EMPLOYEES AT ALL (ZERO MATCHED, ZERO UNMATCHED) - THE RATE
094200*    STAYS 0 RATHER THAN ABENDING THE STEP.
094300     IF (W-MATCHED-COUNT + W-UNMATCHED-COUNT) = 0
094400         MOVE 0 TO W-SUCCESS-RATE
094500     ELSE
094600*    HR-0230: ROUNDED TO ONE DECIMAL, HALF-UP BY THE COMPILER'S
094700*    DEFAULT ROUNDING RULE ON THE ROUNDED PHRASE.
094800         COMPUTE W-SUCCESS-RATE ROUNDED =
094900             (W-MATCHED-COUNT * 100) /
095000             (W-MATCHED-COUNT + W-UNMATCHED-COUNT)
095100     END-IF.
095200
095300*    RULE: STATUS IS OK THE MOMENT AT LEAST ONE PAIR CAME OUT OF
095400*    THE RUN, EVEN IF EVERYONE ELSE ENDED UP UNMATCHED.
095500     IF W-PAIR-COUNT > 0
095600         MOVE "OK"    TO W-SUMMARY-STATUS
095700     ELSE
095800         MOVE "ERROR" TO W-SUMMARY-STATUS
095900     END-IF.
096000
096100 09000-EXIT.
096200     EXIT.
096300
