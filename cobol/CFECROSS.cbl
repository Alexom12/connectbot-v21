000100******************************************************************
000200* CRACK-INFO DATA CENTER -- HUMAN RESOURCES APPLICATIONS
000300* Author: R. DUBOIS
000400* Date:   1987/05/06
000500* Purpose: CROSS-DEPARTMENT PAIRING SUB-PROGRAM FOR CFEMAIN.
000600*          GROUPS THE ACTIVE-EMPLOYEE TABLE BY DEPARTMENT IN THE
000700*          ORDER EACH DEPARTMENT IS FIRST SEEN, THEN WALKS EVERY
000800*          PAIR OF DEPARTMENT GROUPS MATCHING THEIR MEMBERS
000900*          POSITION FOR POSITION SO NOBODY IS PAIRED WITH A
001000*          CO-WORKER FROM THEIR OWN DEPARTMENT.  A BLANK
001100*          DEPARTMENT IS TREATED AS ITS OWN GROUP, "NO_DEPARTMENT".
001200*
001300*          GROUPS ARE PAIRED I AGAINST J FOR EVERY I < J, MEMBER
001400*          LISTS MATCHED POSITION FOR POSITION UP TO THE SIZE OF
001500*          THE SMALLER GROUP.  THIS PROGRAM OPENS NO FILES OF
001600*          ITS OWN - IT WORKS ONLY THE TABLES CFEMAIN PASSES IT,
001700*          AND RETURNS THE PAIR AND UNMATCHED RESULT TABLES FOR
001800*          CFEMAIN TO WRITE OUT.
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    CFECROSS.
002200 AUTHOR.        R. DUBOIS.
002300 INSTALLATION.  CRACK-INFO DATA CENTER.
002400 DATE-WRITTEN.  05/06/87.
002500 DATE-COMPILED.
002600 SECURITY.      CRACK-INFO INTERNAL USE ONLY.
002700
002800******************************************************************
002900*                       CHANGE LOG
003000* DATE       BY    TICKET   DESCRIPTION
003100* ---------- ----- -------- -----------------------------------
003200* 1987/05/06 RD    HR-0112  ORIGINAL CODING - DEPARTMENT GROUPING
003300* 1988/02/11 RD    HR-0119  BLANK DEPARTMENT FOLDED TO ONE GROUP
003400* 1990/07/23 JL    HR-0150  POSITION-FOR-POSITION CROSS PAIRING
003500*                           BETWEEN EVERY GROUP PAIR, NOT JUST
003600*                           THE TWO LARGEST GROUPS
003700* 1994/12/02 MT    HR-0220  LEFTOVER MEMBERS NOW FLOW TO UNMATCHED
003800* 1995/01/09 MT    HR-0221  CONFIRMED HR-0220 AGAINST A 3-GROUP
003900*                           TEST DECK WHERE EVERY GROUP WAS A
004000*                           DIFFERENT SIZE
004100* 1998/09/11 SO    HR-0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
004200* 2001/05/04 PB    HR-0358  OPERATOR TRACE LINE FOR GROUP COUNT
004300* 2003/02/18 PB    HR-0371  MOVED SCRATCH SUBSCRIPTS/SWITCH TO
004400*                           77-LEVEL ITEMS PER SHOP CONVENTION;
004500*                           DROPPED UNUSED W-ACT-SUB FIELD
004600* 2003/03/11 PB    HR-0391  ADDED COMMON-INTEREST TRACE ON EACH
004700*                           CROSS-DEPARTMENT PAIR - OPERATOR LOG
004800*                           ONLY, NO CHANGE TO THE PAIR CARD
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200
005300 CONFIGURATION SECTION.
005400
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 DATA DIVISION.
005900
006000 WORKING-STORAGE SECTION.
006100*           W-SUB-1 IS THE PRIMARY ACTIVE-TABLE SUBSCRIPT
006200*           (GROUPING, UNMATCHED SWEEP, AND THE FIRST HALF OF
006300*           EVERY CROSS PAIR); W-SUB-2 IS USED BOTH AS A GROUP
006400*           SEARCH SUBSCRIPT (20100) AND AS THE SECOND HALF OF
006500*           A CROSS PAIR (40200) - NEVER BOTH AT ONCE.
006600 77  W-SUB-1                     PIC 9(3)   COMP VALUE 0.
006700 77  W-SUB-2                     PIC 9(3)   COMP VALUE 0.
006800*           SET ON BY 20100 WHEN AN EMPLOYEE'S DEPARTMENT MATCHES
006900*           A GROUP ALREADY OPENED - STOPS THE GROUP SEARCH EARLY.
007000 77  W-FOUND-SW                  PIC 9      COMP VALUE 0.
007100     88  W-DEPT-FOUND                  VALUE 1.
007200     88  W-DEPT-NOT-FOUND               VALUE 0.
007300*           INTEREST-SLOT SUBSCRIPTS AND THE COMMON-INTEREST
007400*           SWITCH USED ONLY BY 50000-BUILD-PAIR-ENTRY BELOW -
007500*           HR-0391 NOTES THIS ON THE RUN LOG, NOT ON ANY OUTPUT
007600*           RECORD, SINCE THE PAIR CARD HAS NO SPARE FIELD FOR IT.
007700 77  W-INT-SUB-1                 PIC 9      COMP VALUE 0.
007800 77  W-INT-SUB-2                 PIC 9      COMP VALUE 0.
007900 77  W-COMMON-INT-SW             PIC 9      COMP VALUE 0.
008000     88  W-COMMON-INTEREST             VALUE 1.
008100     88  W-NO-COMMON-INTEREST          VALUE 0.
008200
008300*           ONE ENTRY PER DISTINCT DEPARTMENT, IN THE ORDER THE
008400*           DEPARTMENT IS FIRST SEEN IN THE ACTIVE TABLE.  EACH
008500*           ENTRY CARRIES THE SUBSCRIPTS (INTO LK-ACTIVE-TABLE)
008600*           OF ITS MEMBERS, IN THE ORDER THEY WERE FOUND.
008700 01  W-DEPT-TABLE.
008800*           50-GROUP CEILING - FAR MORE DEPARTMENTS THAN THIS
008900*           SHOP HAS EVER RUN WITH, BUT CHEAP TO SIZE GENEROUSLY.
009000     05  W-DEPT-ENTRY OCCURS 50 TIMES.
009100         10  W-DEPT-NAME         PIC X(20).
009200         10  W-DEPT-MEMBER-COUNT PIC 9(3)   COMP.
009300*           SUBSCRIPT LIST, NOT EMPLOYEE DATA ITSELF - EACH
009400*           VALUE POINTS BACK INTO LK-ACTIVE-TABLE SO THE FULL
009500*           EMPLOYEE ENTRY NEVER HAS TO BE COPIED INTO THIS TABLE.
009600         10  W-DEPT-MEMBER       OCCURS 200 TIMES
009700                                 PIC 9(3)   COMP.
009800
009900*           W-SUB-1, W-SUB-2 AND W-FOUND-SW ARE CARRIED AS
010000*           77-LEVEL ITEMS AT THE TOP OF WORKING-STORAGE - SHOP
010100*           HABIT FOR SINGLE STANDALONE SCRATCH FIELDS.
010200 01  W-COUNTERS.
010300     05  W-DEPT-COUNT            PIC 9(3)   COMP VALUE 0.
010400     05  W-GROUP-I               PIC 9(3)   COMP VALUE 0.
010500     05  W-GROUP-J               PIC 9(3)   COMP VALUE 0.
010600     05  W-MEMBER-K              PIC 9(3)   COMP VALUE 0.
010700     05  W-SMALLER-SIZE          PIC 9(3)   COMP VALUE 0.
010800     05  FILLER                  PIC X(1).
010900
011000*           WORK AREA HOLDING THE EMPLOYEE'S DEPARTMENT NAME,
011100*           WITH A BLANK DEPARTMENT FOLDED TO "NO_DEPARTMENT"
011200*           BEFORE THE GROUPING SEARCH IS DONE (HR-0119).
011300 01  W-DEPT-WORK-AREA.
011400     05  W-DEPT-WORK             PIC X(20).
011500     05  FILLER                  PIC X(5).
011600
011700*           DEPARTMENT GROUP COUNT, KEPT SEPARATE FROM THE COMP
011800*           WORKING COUNTER SO IT CAN BE REDEFINED FOR THE
011900*           OPENING OPERATOR TRACE LINE (HR-0358).
012000 01  W-TRACE-AREA.
012100     05  W-TRACE-DEPT-COUNT      PIC 9(3)   VALUE 0.
012200
012300 01  W-TRACE-AREA-R REDEFINES W-TRACE-AREA.
012400     05  W-TRACE-DEPT-COUNT-ED   PIC ZZ9.
012500
012600*           DEPARTMENT NAME ALSO TRACED WHEN A NEW GROUP IS
012700*           OPENED, REDEFINED AS A SHORT CODE FOR A NARROWER
012800*           DISPLAY LINE.
012900 01  W-DEPT-TRACE-AREA.
013000     05  W-DEPT-TRACE            PIC X(20).
013100
013200 01  W-DEPT-TRACE-AREA-R REDEFINES W-DEPT-TRACE-AREA.
013300     05  W-DEPT-SHORT-CODE       PIC X(10).
013400     05  FILLER                 PIC X(10).
013500
013600*           MEMBER COUNT OF ONE GROUP, REDEFINED FOR THE SIZE
013700*           TRACE LINE WRITTEN AFTER GROUPING IS COMPLETE
013800*           (HR-0358).
013900 01  W-GROUP-SIZE-AREA.
014000     05  W-GROUP-SIZE-WORK       PIC 9(3)   VALUE 0.
014100
014200 01  W-GROUP-SIZE-AREA-R REDEFINES W-GROUP-SIZE-AREA.
014300     05  W-GROUP-SIZE-ED         PIC ZZ9.
014400
014500 LINKAGE SECTION.
014600
014700*           THE CALLER'S ACTIVE-EMPLOYEE POOL.  UNLIKE CFERANDM
014800*           AND CFEINTER, THIS PROGRAM UPDATES THE CALLER'S
014900*           OWN LK-ACT-MATCHED-SW DIRECTLY (50000, 10000) RATHER
015000*           THAN WORKING FROM A PRIVATE COPY - THE DEPARTMENT
015100*           TABLE BELOW HOLDS SUBSCRIPTS INTO THIS TABLE, NOT
015200*           A SEPARATE WORKING COPY OF THE EMPLOYEE DATA.
015300 01  LK-ACTIVE-TABLE.
015400     05  LK-ACT-ENTRY OCCURS 200 TIMES.
015500         10  LK-ACT-ID           PIC 9(9).
015600         10  LK-ACT-NAME         PIC X(40).
015700         10  LK-ACT-POSITION     PIC X(20).
015800         10  LK-ACT-DEPT         PIC X(20).
015900         10  LK-ACT-CTR          PIC X(15).
016000         10  LK-ACT-ACTIVE-FLAG  PIC X(1).
016100         10  LK-ACT-INTEREST     PIC X(10) OCCURS 5 TIMES.
016200*           CLEARED BY 10000 ON ENTRY, SET BY 50000 WHEN A PAIR
016300*           IS BUILT, TESTED BY 40200 AND 60000.
016400         10  LK-ACT-MATCHED-SW   PIC 9      COMP.
016500             88  LK-ACT-MATCHED        VALUE 1.
016600             88  LK-ACT-NOT-MATCHED    VALUE 0.
016700         10  FILLER              PIC X(5).
016800
016900*           ENTRIES ACTUALLY OCCUPIED IN THE TABLE ABOVE.
017000 01  LK-ACTIVE-COUNT             PIC 9(5)   COMP.
017100
017200*           BUILT ENTIRELY BY 50000-BUILD-PAIR-ENTRY.
017300 01  LK-PAIR-TABLE.
017400     05  LK-PAIR-ENTRY OCCURS 100 TIMES.
017500         10  LK-P-EMP1-ID        PIC 9(9).
017600         10  LK-P-EMP1-NAME      PIC X(40).
017700         10  LK-P-EMP2-ID        PIC 9(9).
017800         10  LK-P-EMP2-NAME      PIC X(40).
017900         10  LK-P-SCORE          PIC 9V99.
018000         10  FILLER              PIC X(5).
018100
018200 01  LK-PAIR-COUNT                PIC 9(5)   COMP.
018300
018400*           BUILT ENTIRELY BY 60000-UNMATCHED-ONE-EMPLOYEE.
018500 01  LK-UNMATCHED-TABLE.
018600     05  LK-UNM-ENTRY OCCURS 200 TIMES.
018700         10  LK-UNM-ID           PIC 9(9).
018800         10  LK-UNM-NAME         PIC X(40).
018900         10  FILLER              PIC X(5).
019000
019100 01  LK-UNMATCHED-COUNT          PIC 9(5)   COMP.
019200
019300*           SIX PARAMETERS IN THE ORDER CFEMAIN CODES THEM ON
019400*           ITS OWN CALL "CFECROSS" STATEMENT - LINKAGE IS
019500*           POSITIONAL, THE ORDER MUST MATCH EXACTLY.
019600 PROCEDURE DIVISION USING LK-ACTIVE-TABLE
019700                          LK-ACTIVE-COUNT
019800                          LK-PAIR-TABLE
019900                          LK-PAIR-COUNT
020000                          LK-UNMATCHED-TABLE
020100                          LK-UNMATCHED-COUNT.
020200
020300******************************************************************
020400*    TOP-LEVEL CONTROL PARAGRAPH - CALLED ONCE PER RUN BY
020500*    CFEMAIN WHEN THE PARAMETER CARD REQUESTS CROSS_DEPARTMENT.
020600*    RUNS THE FIVE STEPS IN ORDER: RESET, GROUP, TRACE, PAIR,
020700*    SWEEP LEFTOVERS TO UNMATCHED.
020800******************************************************************
020900 00000-MAIN-PROCEDURE.
021000*           THE CALLER'S COUNTERS AND THIS PROGRAM'S OWN GROUP
021100*           COUNT ALL START AT ZERO EVERY CALL.
021200     MOVE 0 TO LK-PAIR-COUNT.
021300     MOVE 0 TO LK-UNMATCHED-COUNT.
021400     MOVE 0 TO W-DEPT-COUNT.
021500
021600*           THE CALLER'S MATCHED-SW IS NOT GUARANTEED ZERO ON
021700*           ENTRY (THE SAME ACTIVE TABLE MAY HAVE PASSED THROUGH
021800*           ANOTHER ALGORITHM EARLIER IN A TEST RUN) - CLEAR IT
021900*           EXPLICITLY BEFORE ANY PAIRING IS ATTEMPTED.
022000     PERFORM 10000-RESET-MATCHED-SWITCHES
022100         VARYING W-SUB-1 FROM 1 BY 1
022200         UNTIL W-SUB-1 > LK-ACTIVE-COUNT.
022300
022400*           BUILD THE DEPARTMENT GROUPS, ONE ACTIVE EMPLOYEE AT
022500*           A TIME, IN THE ORDER THEY APPEAR IN THE ACTIVE TABLE.
022600     PERFORM 20000-GROUP-ONE-EMPLOYEE
022700         VARYING W-SUB-1 FROM 1 BY 1
022800         UNTIL W-SUB-1 > LK-ACTIVE-COUNT.
022900
023000*           OPENING TRACE LINE (HR-0358) - HOW MANY DISTINCT
023100*           DEPARTMENT GROUPS WERE FOUND THIS RUN.
023200     MOVE W-DEPT-COUNT TO W-TRACE-DEPT-COUNT.
023300     DISPLAY "CFECROSS - DEPARTMENT GROUPS: "
023400             W-TRACE-DEPT-COUNT-ED.
023500
023600*           ONE TRACE LINE PER GROUP, SHOWING ITS FINAL MEMBER
023700*           COUNT - USEFUL WHEN A GROUP TURNS OUT MUCH SMALLER
023800*           THAN EXPECTED AND MOST OF ITS MEMBERS END UP
023900*           UNMATCHED BELOW.
024000     PERFORM 30000-TRACE-ONE-GROUP-SIZE
024100         VARYING W-SUB-1 FROM 1 BY 1
024200         UNTIL W-SUB-1 > W-DEPT-COUNT.
024300
024400*           CROSS-PAIR EVERY GROUP AGAINST EVERY LATER GROUP -
024500*           SEE THE BANNER ON 40000 BELOW FOR THE I/J SCHEME.
024600     PERFORM 40000-PAIR-ONE-GROUP-I
024700         VARYING W-GROUP-I FROM 1 BY 1
024800         UNTIL W-GROUP-I > W-DEPT-COUNT.
024900
025000*           FINAL SWEEP - ANYONE STILL NOT MATCHED AFTER THE
025100*           CROSS-GROUP PAIRING GOES TO THE UNMATCHED TABLE.
025200     PERFORM 60000-UNMATCHED-ONE-EMPLOYEE
025300         VARYING W-SUB-1 FROM 1 BY 1
025400         UNTIL W-SUB-1 > LK-ACTIVE-COUNT.
025500
025600*           RETURN CONTROL TO CFEMAIN.
025700     GOBACK.
025800
025900 10000-RESET-MATCHED-SWITCHES.
026000*           CLEARS ONE ENTRY'S MATCHED SWITCH - SEE THE BANNER
026100*           ON 00000-MAIN-PROCEDURE ABOVE FOR WHY THIS RUNS
026200*           BEFORE ANY GROUPING OR PAIRING IS ATTEMPTED.
026300     MOVE 0 TO LK-ACT-MATCHED-SW (W-SUB-1).
026400
026500******************************************************************
026600*    PLACES ONE ACTIVE EMPLOYEE INTO ITS DEPARTMENT'S MEMBER
026700*    LIST, OPENING A NEW GROUP WHEN THE DEPARTMENT HAS NOT BEEN
026800*    SEEN BEFORE (HR-0112).  A BLANK DEPARTMENT NAME IS FOLDED
026900*    TO "NO_DEPARTMENT" FIRST (HR-0119).
027000*
027100*    HR-0119 CAME OUT OF AN EARLY RUN WHERE A BATCH OF NEWLY
027200*    HIRED EMPLOYEES HAD NOT YET BEEN ASSIGNED A DEPARTMENT CODE
027300*    ON THE EMPLOYEE FILE - EACH BLANK-DEPARTMENT EMPLOYEE WAS
027400*    OPENING ITS OWN SINGLE-MEMBER GROUP, WHICH COULD NEVER BE
027500*    CROSS-PAIRED WITH ANYONE SINCE A GROUP OF ONE HAS NO
027600*    SECOND MEMBER TO OFFER.  FOLDING THEM ALL INTO ONE
027700*    "NO_DEPARTMENT" GROUP LETS THEM PAIR WITH EACH OTHER AND
027800*    WITH EVERY OTHER GROUP THE SAME WAY A REAL DEPARTMENT DOES.
027900******************************************************************
028000 20000-GROUP-ONE-EMPLOYEE.
028100*           BLANK DEPARTMENT FOLDED TO ONE NAMED GROUP (HR-0119)
028200*           SO EVERY BLANK-DEPARTMENT EMPLOYEE ENDS UP TOGETHER
028300*           INSTEAD OF EACH STARTING A GROUP OF THEIR OWN.
028400     IF LK-ACT-DEPT (W-SUB-1) = SPACES
028500         MOVE "NO_DEPARTMENT" TO W-DEPT-WORK
028600     ELSE
028700         MOVE LK-ACT-DEPT (W-SUB-1) TO W-DEPT-WORK
028800     END-IF.
028900
029000*           SEARCH THE GROUPS OPENED SO FAR FOR THIS DEPARTMENT
029100*           NAME - STOPS EARLY ON THE FIRST MATCH.
029200     MOVE 0 TO W-FOUND-SW.
029300     PERFORM 20100-TEST-ONE-GROUP
029400         VARYING W-SUB-2 FROM 1 BY 1
029500         UNTIL W-SUB-2 > W-DEPT-COUNT
029600            OR W-DEPT-FOUND.
029700
029800*           NO EXISTING GROUP MATCHED - OPEN A NEW ONE AND
029900*           POINT W-SUB-2 AT IT SO THE ADD-MEMBER LOGIC BELOW
030000*           WORKS THE SAME WHETHER THE GROUP IS NEW OR OLD.
030100     IF W-DEPT-NOT-FOUND
030200         ADD 1 TO W-DEPT-COUNT
030300         MOVE W-DEPT-COUNT TO W-SUB-2
030400         MOVE W-DEPT-WORK TO W-DEPT-NAME (W-SUB-2)
030500         MOVE 0 TO W-DEPT-MEMBER-COUNT (W-SUB-2)
030600         MOVE W-DEPT-WORK TO W-DEPT-TRACE
030700         DISPLAY "CFECROSS - NEW GROUP: " W-DEPT-SHORT-CODE
030800     END-IF.
030900
031000*           APPEND THIS EMPLOYEE'S ACTIVE-TABLE SUBSCRIPT TO THE
031100*           END OF THE GROUP'S MEMBER LIST - FIRST-ENCOUNTERED
031200*           ORDER IS WHAT 40000 BELOW PAIRS POSITION FOR POSITION.
031300     ADD 1 TO W-DEPT-MEMBER-COUNT (W-SUB-2).
031400     MOVE W-SUB-1 TO
031500         W-DEPT-MEMBER (W-SUB-2, W-DEPT-MEMBER-COUNT (W-SUB-2)).
031600
031700 20100-TEST-ONE-GROUP.
031800*           COMPARES THE CANDIDATE DEPARTMENT NAME AGAINST ONE
031900*           ALREADY-OPEN GROUP'S NAME.
032000     IF W-DEPT-NAME (W-SUB-2) = W-DEPT-WORK
032100         MOVE 1 TO W-FOUND-SW
032200     END-IF.
032300
032400******************************************************************
032500*    TRACES THE MEMBER COUNT OF ONE FINISHED DEPARTMENT GROUP
032600*    (HR-0358).
032700******************************************************************
032800 30000-TRACE-ONE-GROUP-SIZE.
032900*           ONE DISPLAY PER GROUP - NO TABLE UPDATE HAPPENS
033000*           HERE, THIS PARAGRAPH ONLY REPORTS WHAT 20000 BUILT.
033100     MOVE W-DEPT-MEMBER-COUNT (W-SUB-1) TO W-GROUP-SIZE-WORK.
033200     MOVE W-DEPT-NAME (W-SUB-1) TO W-DEPT-TRACE.
033300     DISPLAY "CFECROSS - GROUP " W-DEPT-SHORT-CODE
033400             " SIZE " W-GROUP-SIZE-ED.
033500
033600******************************************************************
033700*    WALKS EVERY DEPARTMENT GROUP J AFTER GROUP I (I < J, BOTH
033800*    IN FIRST-ENCOUNTERED ORDER) AND PAIRS THEIR MEMBERS
033900*    POSITION FOR POSITION (HR-0150).
034000*
034100*    HR-0150 REPLACED AN EARLIER VERSION THAT ONLY CROSS-PAIRED
034200*    THE TWO LARGEST GROUPS AND LEFT EVERY OTHER GROUP UNTOUCHED
034300*    - A THREE-OR-MORE-DEPARTMENT RUN WOULD LEAVE WHOLE GROUPS
034400*    ENTIRELY UNMATCHED EVEN THOUGH PLENTY OF CROSS-DEPARTMENT
034500*    PARTNERS WERE AVAILABLE.  THE I/J SWEEP BELOW GIVES EVERY
034600*    GROUP A CHANCE AGAINST EVERY OTHER GROUP, LARGEST TO
034700*    SMALLEST, IN THE ORDER THE GROUPS WERE FIRST OPENED.
034800******************************************************************
034900 40000-PAIR-ONE-GROUP-I.
035000*           FOR THIS FIXED GROUP I, WALK EVERY GROUP J FROM I
035100*           THROUGH THE LAST GROUP - 40100 BELOW SKIPS J = I SO
035200*           EACH UNORDERED GROUP PAIR IS ONLY PROCESSED ONCE.
035300     PERFORM 40100-PAIR-ONE-GROUP-J THRU 40100-EXIT
035400         VARYING W-GROUP-J FROM W-GROUP-I BY 1
035500         UNTIL W-GROUP-J > W-DEPT-COUNT.
035600
035700 40000-EXIT.
035800     EXIT.
035900
036000 40100-PAIR-ONE-GROUP-J.
036100*           SKIP A GROUP PAIRING WITH ITSELF (J = I) - THAT
036200*           WOULD CROSS-PAIR MEMBERS OF ONE DEPARTMENT TOGETHER,
036300*           EXACTLY WHAT THIS ALGORITHM EXISTS TO AVOID.  GO TO
036400*           DROPS STRAIGHT OUT TO 40100-EXIT RATHER THAN NESTING
036500*           THE REST OF THE PARAGRAPH INSIDE ANOTHER IF, THE WAY
036600*           THIS SHOP HAS ALWAYS HANDLED A SKIP CASE.
036700     IF W-GROUP-J NOT > W-GROUP-I
036800         GO TO 40100-EXIT
036900     END-IF.
037000
037100*           ONLY AS MANY PAIRS AS THE SMALLER OF THE TWO GROUPS
037200*           CAN SUPPLY - THE REMAINDER OF THE LARGER GROUP FALLS
037300*           THROUGH TO THE UNMATCHED SWEEP AT 60000.
037400     MOVE W-DEPT-MEMBER-COUNT (W-GROUP-I) TO W-SMALLER-SIZE.
037500     IF W-DEPT-MEMBER-COUNT (W-GROUP-J) < W-SMALLER-SIZE
037600         MOVE W-DEPT-MEMBER-COUNT (W-GROUP-J)
037700             TO W-SMALLER-SIZE
037800     END-IF.
037900     PERFORM 40200-PAIR-ONE-MEMBER THRU 40200-EXIT
038000         VARYING W-MEMBER-K FROM 1 BY 1
038100         UNTIL W-MEMBER-K > W-SMALLER-SIZE.
038200
038300 40100-EXIT.
038400     EXIT.
038500
038600 40200-PAIR-ONE-MEMBER.
038700*           TRANSLATE THE KTH MEMBER OF EACH GROUP BACK TO ITS
038800*           ACTIVE-TABLE SUBSCRIPT - THE GROUP TABLE ONLY HOLDS
038900*           SUBSCRIPTS, NEVER EMPLOYEE DATA ITSELF.
039000     MOVE W-DEPT-MEMBER (W-GROUP-I, W-MEMBER-K) TO W-SUB-1.
039100     MOVE W-DEPT-MEMBER (W-GROUP-J, W-MEMBER-K) TO W-SUB-2.
039200
039300*           BOTH MUST STILL BE UNMATCHED - AN EMPLOYEE CANNOT
039400*           HAVE BEEN PAIRED BY AN EARLIER GROUP-I/GROUP-J
039500*           COMBINATION SINCE EACH GROUP APPEARS AS GROUP I
039600*           EXACTLY ONCE, BUT THE GUARD COSTS NOTHING AND MAKES
039700*           THE INTENT EXPLICIT.
039800     IF LK-ACT-NOT-MATCHED (W-SUB-1)
039900        AND LK-ACT-NOT-MATCHED (W-SUB-2)
040000         PERFORM 50000-BUILD-PAIR-ENTRY THRU 50000-EXIT
040100     END-IF.
040200
040300 40200-EXIT.
040400     EXIT.
040500
040600******************************************************************
040700*    BUILDS ONE PAIR RECORD FROM THE TWO MEMBERS LOCATED BY
040800*    40200-PAIR-ONE-MEMBER AND MARKS BOTH AS MATCHED.
040900******************************************************************
041000 50000-BUILD-PAIR-ENTRY.
041100*           SCORE IS ALWAYS 1.00 - CROSS_DEPARTMENT HAS NO
041200*           INTEREST WEIGHTING, ONLY THE DEPARTMENT-SEPARATION
041300*           RULE, SO EVERY PAIR IT BUILDS SCORES THE SAME.
041400     ADD 1 TO LK-PAIR-COUNT.
041500     MOVE LK-ACT-ID (W-SUB-1)   TO LK-P-EMP1-ID (LK-PAIR-COUNT).
041600     MOVE LK-ACT-NAME (W-SUB-1) TO LK-P-EMP1-NAME (LK-PAIR-COUNT).
041700     MOVE LK-ACT-ID (W-SUB-2)   TO LK-P-EMP2-ID (LK-PAIR-COUNT).
041800     MOVE LK-ACT-NAME (W-SUB-2) TO LK-P-EMP2-NAME (LK-PAIR-COUNT).
041900     MOVE 1.00                 TO LK-P-SCORE (LK-PAIR-COUNT).
042000
042100*           MARK BOTH MEMBERS MATCHED SO THE 60000 UNMATCHED
042200*           SWEEP BELOW LEAVES THEM OFF THE UNMATCHED TABLE.
042300     SET LK-ACT-MATCHED (W-SUB-1) TO TRUE.
042400     SET LK-ACT-MATCHED (W-SUB-2) TO TRUE.
042500
042600*           HR-0391 - NOTE WHETHER THE TWO MEMBERS OF THIS CROSS
042700*           PAIR SHARE ANY INTEREST TAG.  DEPARTMENT-SEPARATION
042800*           IS THE ONLY THING THIS ALGORITHM SCORES ON, SO A
042900*           SHARED INTEREST IS TRACED TO SYSOUT RATHER THAN
043000*           CARRIED ON THE PAIR CARD ITSELF.
043100     PERFORM 50100-TEST-COMMON-INTEREST THRU 50100-EXIT.
043200     IF W-COMMON-INTEREST
043300         DISPLAY "CFECROSS - PAIR " LK-PAIR-COUNT
043400                 " SHARES AN INTEREST TAG"
043500     END-IF.
043600
043700 50000-EXIT.
043800     EXIT.
043900
044000******************************************************************
044100*    HR-0391 - TESTS THE FIVE INTEREST SLOTS OF ONE CROSS PAIR'S
044200*    FIRST MEMBER AGAINST THE FIVE SLOTS OF THE SECOND MEMBER,
044300*    STOPPING AT THE FIRST MATCH ON EITHER SIDE.  A BLANK SLOT
044400*    NEVER COUNTS AS A MATCH, EVEN AGAINST ANOTHER BLANK SLOT.
044500******************************************************************
044600 50100-TEST-COMMON-INTEREST.
044700     SET W-NO-COMMON-INTEREST TO TRUE.
044800     PERFORM 50110-TEST-ONE-INTEREST-ROW
044900         VARYING W-INT-SUB-1 FROM 1 BY 1
045000         UNTIL W-INT-SUB-1 > 5
045100            OR W-COMMON-INTEREST.
045200
045300 50100-EXIT.
045400     EXIT.
045500
045600 50110-TEST-ONE-INTEREST-ROW.
045700     PERFORM 50120-TEST-ONE-INTEREST-PAIR
045800         VARYING W-INT-SUB-2 FROM 1 BY 1
045900         UNTIL W-INT-SUB-2 > 5
046000            OR W-COMMON-INTEREST.
046100
046200 50120-TEST-ONE-INTEREST-PAIR.
046300     IF LK-ACT-INTEREST (W-SUB-1, W-INT-SUB-1) NOT = SPACES
046400        AND LK-ACT-INTEREST (W-SUB-1, W-INT-SUB-1) =
046500            LK-ACT-INTEREST (W-SUB-2, W-INT-SUB-2)
046600         SET W-COMMON-INTEREST TO TRUE
046700     END-IF.
046800
046900******************************************************************
047000*    ANY ACTIVE EMPLOYEE LEFT UNMATCHED AFTER THE CROSS-GROUP
047100*    SWEEP IS REPORTED UNMATCHED (HR-0220).
047200******************************************************************
047300 60000-UNMATCHED-ONE-EMPLOYEE.
047400*           ONLY THOSE STILL CARRYING LK-ACT-NOT-MATCHED ARE
047500*           WRITTEN HERE - ANYONE 50000 ALREADY PAIRED IS
047600*           SILENTLY SKIPPED, PER HR-0220.
047700     IF LK-ACT-NOT-MATCHED (W-SUB-1)
047800         ADD 1 TO LK-UNMATCHED-COUNT
047900         MOVE LK-ACT-ID (W-SUB-1)
048000             TO LK-UNM-ID (LK-UNMATCHED-COUNT)
048100         MOVE LK-ACT-NAME (W-SUB-1)
048200             TO LK-UNM-NAME (LK-UNMATCHED-COUNT)
048300     END-IF.
048400
