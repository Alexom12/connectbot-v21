000100******************************************************************
000200* CRACK-INFO DATA CENTER -- HUMAN RESOURCES APPLICATIONS
000300* Author: R. DUBOIS
000400* Date:   1987/04/10
000500* Purpose: SIMPLE-RANDOM PAIRING SUB-PROGRAM FOR CFEMAIN.
000600*          SHUFFLES THE ACTIVE-EMPLOYEE TABLE PASSED BY THE
000700*          CALLER AND PAIRS ADJACENT ENTRIES.  ALSO CALLED BY
000800*          CFEINTER ONCE IT HAS NARROWED THE POOL TO THE
000900*          EMPLOYEES SHARING THE REQUESTED INTEREST.
001000*
001100*          NO SCORE WEIGHTING IS DONE HERE - EVERY PAIR BUILT BY
001200*          THIS PROGRAM CARRIES A FLAT SCORE OF 1.00, SINCE THIS
001300*          ALGORITHM DOES NOT WEIGH A PAIR BY DEPARTMENT OR
001400*          INTEREST.  HR-0391 DOES STILL TRACE WHETHER A BUILT
001500*          PAIR SHARES AN INTEREST TAG, FOR THE OPERATOR'S LOG
001600*          ONLY - IT HAS NO EFFECT ON THE SCORE.
001700*          THE CALLER IS RESPONSIBLE FOR WRITING THE RETURNED
001800*          PAIR-TABLE AND UNMATCHED-TABLE ENTRIES TO THE PAIRS
001900*          AND UNMATCHED FILES AND FOR ROLLING THEM INTO THE
002000*          RUN'S SUMMARY TOTALS - THIS PROGRAM OPENS NO FILES
002100*          OF ITS OWN.
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    CFERANDM.
002500 AUTHOR.        R. DUBOIS.
002600 INSTALLATION.  CRACK-INFO DATA CENTER.
002700 DATE-WRITTEN.  04/10/87.
002800 DATE-COMPILED.
002900 SECURITY.      CRACK-INFO INTERNAL USE ONLY.
003000
003100******************************************************************
003200*                       CHANGE LOG
003300* DATE       BY    TICKET   DESCRIPTION
003400* ---------- ----- -------- -----------------------------------
003500* 1987/04/10 RD    HR-0100  ORIGINAL CODING - SIMPLE RANDOM PAIR
003600* 1987/05/02 RD    HR-0101  ODD HEADCOUNT LEAVES LAST UNMATCHED
003700* 1988/04/19 RD    HR-0122  FIXED SHUFFLE BIAS ON SMALL POOLS
003800* 1991/01/30 JL    HR-0159  MADE CALLABLE FROM CFEINTER
003900* 1995/03/08 MT    HR-0231  DUPLICATE-ID GUARD ON PAIR BUILD
004000* 1998/09/11 SO    HR-0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
004100* 2001/05/04 PB    HR-0356  OPERATOR TRACE LINES FOR POOL/SEED
004200* 2003/02/18 PB    HR-0367  REPLACED COMP-1 RANDOM-VALUE ITEM
004300*                           WITH A SCALED PIC 9(5) COMP FIELD -
004400*                           NO FLOATING POINT IN THIS SHOP
004500* 2003/02/18 PB    HR-0368  CONFIRMED SWAP STILL UNBIASED AFTER
004600*                           HR-0367 - SPOT-CHECKED AGAINST THE
004700*                           HR-0122 SMALL-POOL TEST DECK
004800* 2003/03/11 PB    HR-0391  ADDED COMMON-INTEREST TRACE ON EACH
004900*                           BUILT PAIR - OPERATOR LOG ONLY, NO
005000*                           CHANGE TO THE PAIR CARD OR THE SCORE
005100******************************************************************
005200
005300*           NO FILES ARE OPENED BY THIS SUBPROGRAM - C01 IS
005400*           CARRIED ONLY BECAUSE IT IS THE SHOP'S STANDARD
005500*           SPECIAL-NAMES PARAGRAPH ON EVERY CFE PROGRAM.
005600 ENVIRONMENT DIVISION.
005700
005800 CONFIGURATION SECTION.
005900
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 DATA DIVISION.
006400
006500 WORKING-STORAGE SECTION.
006600*           W-SUB-1 WALKS THE SHUFFLE TABLE IN EVERY PARAGRAPH
006700*           BELOW - SHUFFLE, PAIR-BUILD AND THE ALL-UNMATCHED
006800*           FALLBACK ALL REUSE THE SAME SUBSCRIPT.
006900 77  W-SUB-1                     PIC 9(3)   COMP VALUE 0.
007000*           SECOND SUBSCRIPT, USED ONLY DURING THE FISHER-YATES
007100*           SWAP TO POINT AT THE RANDOMLY CHOSEN EARLIER ENTRY.
007200 77  W-SWAP-SUB                  PIC 9(3)   COMP VALUE 0.
007300*           INTEREST-SLOT SUBSCRIPTS AND THE COMMON-INTEREST
007400*           SWITCH USED ONLY BY 40300-TEST-COMMON-INTEREST BELOW -
007500*           HR-0391 NOTES THIS ON THE RUN LOG, NOT ON ANY OUTPUT
007600*           RECORD, SINCE THE PAIR CARD HAS NO SPARE FIELD FOR IT.
007700 77  W-INT-SUB-1                 PIC 9      COMP VALUE 0.
007800 77  W-INT-SUB-2                 PIC 9      COMP VALUE 0.
007900 77  W-COMMON-INT-SW             PIC 9      COMP VALUE 0.
008000     88  W-COMMON-INTEREST             VALUE 1.
008100     88  W-NO-COMMON-INTEREST          VALUE 0.
008200
008300*           WORKING COPY OF THE CALLER'S ACTIVE-EMPLOYEE TABLE -
008400*           SHUFFLED IN PLACE SO THE CALLER'S OWN COPY IS LEFT
008500*           UNTOUCHED UNTIL THE FINAL PAIR/UNMATCHED RESULTS.
008600 01  W-SHUFFLE-TABLE.
008700*           200-ENTRY CEILING MIRRORS THE EMPLOYEE-FILE MAXIMUM
008800*           SET IN CFEMAIN - BOTH PROGRAMS MUST BE RECOMPILED
008900*           TOGETHER IF THAT CEILING EVER CHANGES.
009000     05  W-SHF-ENTRY OCCURS 200 TIMES.
009100         10  W-SHF-ID            PIC 9(9).
009200         10  W-SHF-NAME          PIC X(40).
009300         10  W-SHF-POSITION      PIC X(20).
009400         10  W-SHF-DEPT          PIC X(20).
009500         10  W-SHF-CTR           PIC X(15).
009600         10  W-SHF-ACTIVE-FLAG   PIC X(1).
009700*           UP TO FIVE FREE-TEXT INTEREST CODES PER EMPLOYEE,
009800*           UNUSED SLOTS LEFT BLANK - SAME LAYOUT AS THE
009900*           LK-ACT-ENTRY EMPLOYEE RECORD BELOW.
010000         10  W-SHF-INTEREST      PIC X(10) OCCURS 5 TIMES.
010100*           CARRIED FOR LAYOUT SYMMETRY WITH LK-ACT-ENTRY BELOW;
010200*           NOT TESTED BY THIS PROGRAM'S OWN LOGIC.
010300         10  W-SHF-MATCHED-SW    PIC 9      COMP.
010400         10  FILLER              PIC X(5).
010500
010600*           ONE-ENTRY HOLDING AREA USED WHILE SWAPPING TWO
010700*           SHUFFLE-TABLE ROWS IN 30100-SHUFFLE-ONE-POSITION.
010800 01  W-SWAP-HOLD                 LIKE W-SHF-ENTRY.
010900
011000*           W-SUB-1 AND W-SWAP-SUB ARE CARRIED AS 77-LEVEL ITEMS
011100*           AT THE TOP OF WORKING-STORAGE - SHOP HABIT FOR SINGLE
011200*           STANDALONE SCRATCH FIELDS.
011300 01  W-COUNTERS.
011400     05  W-SHUFFLE-COUNT         PIC 9(5)   COMP VALUE 0.
011500     05  FILLER                  PIC X(1).
011600
011700*           FIXED SEED (HR-0100) - A CONSTANT SEED KEEPS A RERUN
011800*           OF THE SAME INPUT DECK REPRODUCIBLE FOR AUDIT.
011900 01  W-SEED-AREA.
012000     05  W-RANDOM-SEED           PIC 9(5)   VALUE 13579.
012100
012200*           EDITED VIEW OF THE SEED FOR THE OPERATOR TRACE LINE -
012300*           ONE OF THE THREE REDEFINES IN THIS PROGRAM, ALL OF
012400*           THEM EDIT-ONLY VIEWS FOR DISPLAY STATEMENTS BELOW.
012500 01  W-SEED-AREA-R REDEFINES W-SEED-AREA.
012600     05  W-RANDOM-SEED-ED        PIC Z(4)9.
012700
012800*           RANDOM DRAW SCALED TO A 5-DIGIT INTEGER (0-99999) -
012900*           COMP-1 FLOATING POINT IS NOT USED IN THIS SHOP
013000*           (HR-0367); FUNCTION RANDOM'S FRACTION IS SCALED AND
013100*           TRUNCATED INTO A PLAIN BINARY WORK FIELD INSTEAD.
013200 01  W-RANDOM-VALUE              PIC 9(5)   COMP VALUE 0.
013300
013400*           POOL SIZE AT ENTRY, KEPT SEPARATE FROM THE COMP
013500*           W-SHUFFLE-COUNT ABOVE SO IT CAN BE REDEFINED FOR
013600*           THE OPENING TRACE LINE.
013700 01  W-ACTIVE-COUNT-AREA.
013800     05  W-ACTIVE-COUNT-WORK     PIC 9(5)   VALUE 0.
013900
014000 01  W-ACTIVE-COUNT-AREA-R REDEFINES W-ACTIVE-COUNT-AREA.
014100     05  W-ACTIVE-COUNT-ED       PIC Z(4)9.
014200
014300*           RESULT COUNTS, KEPT SEPARATE FROM THE LINKAGE
014400*           COUNTERS SO THEY CAN BE REDEFINED FOR THE CLOSING
014500*           TRACE LINE WITHOUT DISTURBING THE CALLER'S FIELDS.
014600 01  W-TRACE-COUNTS.
014700     05  W-TRACE-PAIRS           PIC 9(5)   VALUE 0.
014800     05  W-TRACE-UNMATCHED       PIC 9(5)   VALUE 0.
014900
015000 01  W-TRACE-COUNTS-R REDEFINES W-TRACE-COUNTS.
015100     05  W-TRACE-PAIRS-ED        PIC Z(4)9.
015200     05  W-TRACE-UNMATCHED-ED    PIC Z(4)9.
015300
015400 LINKAGE SECTION.
015500
015600*           THE CALLER'S ACTIVE-EMPLOYEE POOL, PASSED IN BY
015700*           REFERENCE - THIS PROGRAM NEVER WRITES BACK INTO IT,
015800*           IT ONLY READS IT INTO W-SHUFFLE-TABLE (10000 ABOVE).
015900 01  LK-ACTIVE-TABLE.
016000     05  LK-ACT-ENTRY OCCURS 200 TIMES.
016100         10  LK-ACT-ID           PIC 9(9).
016200         10  LK-ACT-NAME         PIC X(40).
016300         10  LK-ACT-POSITION     PIC X(20).
016400         10  LK-ACT-DEPT         PIC X(20).
016500         10  LK-ACT-CTR          PIC X(15).
016600         10  LK-ACT-ACTIVE-FLAG  PIC X(1).
016700         10  LK-ACT-INTEREST     PIC X(10) OCCURS 5 TIMES.
016800         10  LK-ACT-MATCHED-SW   PIC 9      COMP.
016900             88  LK-ACT-MATCHED        VALUE 1.
017000             88  LK-ACT-NOT-MATCHED    VALUE 0.
017100         10  FILLER              PIC X(5).
017200
017300*           NUMBER OF ENTRIES ACTUALLY OCCUPIED IN THE TABLE
017400*           ABOVE - NOT THE FULL OCCURS 200 CAPACITY.
017500 01  LK-ACTIVE-COUNT             PIC 9(5)   COMP.
017600
017700*           RESULT TABLE BUILT BY 40000-BUILD-PAIRS AND RETURNED
017800*           TO THE CALLER - LK-P-SCORE IS ALWAYS 1.00 HERE SINCE
017900*           SIMPLE_RANDOM DOES NOT WEIGHT ITS PAIRS.
018000 01  LK-PAIR-TABLE.
018100*           100-ENTRY CEILING - AT MOST HALF THE 200-ENTRY
018200*           ACTIVE POOL CAN EVER PAIR OFF.
018300     05  LK-PAIR-ENTRY OCCURS 100 TIMES.
018400         10  LK-P-EMP1-ID        PIC 9(9).
018500         10  LK-P-EMP1-NAME      PIC X(40).
018600         10  LK-P-EMP2-ID        PIC 9(9).
018700         10  LK-P-EMP2-NAME      PIC X(40).
018800*           ONE DIGIT, TWO DECIMALS - ALWAYS 1.00 OUT OF THIS
018900*           PROGRAM (SEE PURPOSE BANNER ABOVE).
019000         10  LK-P-SCORE          PIC 9V99.
019100         10  FILLER              PIC X(5).
019200
019300*           COUNT OF PAIR ENTRIES ACTUALLY FILLED IN ABOVE.
019400 01  LK-PAIR-COUNT                PIC 9(5)   COMP.
019500
019600*           RESULT TABLE FOR EMPLOYEES LEFT WITHOUT A PARTNER -
019700*           ID AND NAME ONLY, SAME TWO FIELDS AS THE
019800*           UNMATCHED-FILE RECORD CFEMAIN WRITES FROM THIS TABLE.
019900 01  LK-UNMATCHED-TABLE.
020000     05  LK-UNM-ENTRY OCCURS 200 TIMES.
020100         10  LK-UNM-ID           PIC 9(9).
020200         10  LK-UNM-NAME         PIC X(40).
020300         10  FILLER              PIC X(5).
020400
020500*           COUNT OF UNMATCHED ENTRIES ACTUALLY FILLED IN ABOVE.
020600 01  LK-UNMATCHED-COUNT          PIC 9(5)   COMP.
020700
020800*           SIX PARAMETERS, IN THE SAME ORDER CFEMAIN (AND
020900*           CFEINTER) CODE ON THEIR OWN CALL STATEMENTS - THE
021000*           ORDER MUST MATCH EXACTLY, LINKAGE IS POSITIONAL.
021100 PROCEDURE DIVISION USING LK-ACTIVE-TABLE
021200                          LK-ACTIVE-COUNT
021300                          LK-PAIR-TABLE
021400                          LK-PAIR-COUNT
021500                          LK-UNMATCHED-TABLE
021600                          LK-UNMATCHED-COUNT.
021700
021800******************************************************************
021900*    TOP-LEVEL CONTROL PARAGRAPH - CALLED ONCE PER RUN BY
022000*    CFEMAIN (AND AGAIN, ON THE FILTERED SUBSET, BY CFEINTER).
022100*    DOES THE OPENING AND CLOSING OPERATOR TRACE LINES AND
022200*    DECIDES WHETHER THE POOL IS EVEN LARGE ENOUGH TO SHUFFLE.
022300******************************************************************
022400 00000-MAIN-PROCEDURE.
022500*           ECHO THE INCOMING POOL SIZE TO THE OPERATOR CONSOLE
022600*           SO A SHORT RUN CAN BE SPOTTED WITHOUT A DUMP (HR-0356).
022700     MOVE LK-ACTIVE-COUNT TO W-ACTIVE-COUNT-WORK.
022800     DISPLAY "CFERANDM - ACTIVE POOL SIZE: " W-ACTIVE-COUNT-ED.
022900
023000*           THE CALLER'S COUNTERS START AT ZERO EVERY CALL - THIS
023100*           PROGRAM MAY BE CALLED MORE THAN ONCE IN A RUN.
023200     MOVE 0 TO LK-PAIR-COUNT.
023300     MOVE 0 TO LK-UNMATCHED-COUNT.
023400
023500*           FEWER THAN TWO ACTIVE EMPLOYEES MEANS THERE IS
023600*           NOBODY TO PAIR WITH - SKIP THE SHUFFLE ENTIRELY AND
023700*           ROUTE WHATEVER IS THERE STRAIGHT TO UNMATCHED.
023800     IF LK-ACTIVE-COUNT < 2
023900         PERFORM 20000-ALL-UNMATCHED
024000     ELSE
024100         PERFORM 10000-COPY-ACTIVE-TABLE
024200         PERFORM 30000-SHUFFLE-ACTIVE-TABLE
024300         PERFORM 40000-BUILD-PAIRS
024400     END-IF.
024500
024600*           CLOSING TRACE LINE - PAIR AND UNMATCHED COUNTS AS
024700*           RETURNED TO THE CALLER, FOR THE OPERATOR LOG (HR-0356).
024800     MOVE LK-PAIR-COUNT      TO W-TRACE-PAIRS.
024900     MOVE LK-UNMATCHED-COUNT TO W-TRACE-UNMATCHED.
025000     DISPLAY "CFERANDM - PAIRS " W-TRACE-PAIRS-ED
025100             " UNMATCHED " W-TRACE-UNMATCHED-ED.
025200
025300*           RETURN CONTROL TO THE CALLING PROGRAM (CFEMAIN OR
025400*           CFEINTER) - THIS IS A SUBPROGRAM, NOT A MAIN RUN UNIT.
025500     GOBACK.
025600
025700******************************************************************
025800*    TOO FEW ACTIVE EMPLOYEES TO PAIR (FEWER THAN 2) - EVERY
025900*    ACTIVE EMPLOYEE GOES TO THE UNMATCHED TABLE.
026000*
026100*    THIS IS THE ONLY PLACE IN THE PROGRAM WHERE THE SHUFFLE
026200*    TABLE IS NEVER TOUCHED AT ALL - A ZERO- OR ONE-EMPLOYEE
026300*    POOL SKIPS 10000, 30000 AND 40000 ENTIRELY AND COMES
026400*    STRAIGHT HERE FROM 00000-MAIN-PROCEDURE'S IF TEST.
026500******************************************************************
026600 20000-ALL-UNMATCHED.
026700*           ONE PASS OVER THE WHOLE ACTIVE TABLE, NO SHUFFLE,
026800*           NO PAIRING - EVERY ENTRY GOES STRAIGHT TO UNMATCHED.
026900     PERFORM 20100-COPY-ONE-UNMATCHED
027000         VARYING W-SUB-1 FROM 1 BY 1
027100         UNTIL W-SUB-1 > LK-ACTIVE-COUNT.
027200
027300 20100-COPY-ONE-UNMATCHED.
027400*           ID AND NAME ONLY - THE UNMATCHED RECORD CARRIES NO
027500*           OTHER EMPLOYEE FIELDS, SAME AS THE LK-UNMATCHED-TABLE
027600*           LAYOUT DECLARED ABOVE.
027700     ADD 1 TO LK-UNMATCHED-COUNT.
027800     MOVE LK-ACT-ID (W-SUB-1)   TO LK-UNM-ID (LK-UNMATCHED-COUNT).
027900     MOVE LK-ACT-NAME (W-SUB-1) TO LK-UNM-NAME (LK-UNMATCHED-COUNT).
028000
028100******************************************************************
028200*    COPIES THE CALLER'S ACTIVE TABLE INTO W-SHUFFLE-TABLE SO
028300*    THE SHUFFLE BELOW DOES NOT DISTURB THE CALLER'S COPY.
028400******************************************************************
028500 10000-COPY-ACTIVE-TABLE.
028600*           W-SHUFFLE-COUNT DRIVES EVERY LOOP BELOW - IT NEVER
028700*           CHANGES AFTER THIS POINT, ONLY THE TABLE ENTRIES MOVE.
028800     MOVE LK-ACTIVE-COUNT TO W-SHUFFLE-COUNT.
028900     PERFORM 10100-COPY-ONE-ENTRY
029000         VARYING W-SUB-1 FROM 1 BY 1
029100         UNTIL W-SUB-1 > W-SHUFFLE-COUNT.
029200
029300 10100-COPY-ONE-ENTRY.
029400*           WHOLE-GROUP MOVE - COPIES ID, NAME, POSITION, DEPT,
029500*           CENTER, ACTIVE FLAG, ALL FIVE INTEREST SLOTS, THE
029600*           MATCHED SWITCH AND THE FILLER IN ONE STATEMENT.
029700     MOVE LK-ACT-ENTRY (W-SUB-1) TO W-SHF-ENTRY (W-SUB-1).
029800
029900******************************************************************
030000*    FISHER-YATES SHUFFLE (IDIOM ADAPTED FROM THE STAFF SEARCH
030100*    UTILITY) - WALKS THE TABLE FROM THE LAST ENTRY DOWN TO THE
030200*    SECOND, SWAPPING EACH WITH A RANDOMLY CHOSEN EARLIER ENTRY.
030300*
030400*    HR-0122 NOTE: AN EARLIER VERSION OF THIS SHUFFLE PICKED THE
030500*    SWAP PARTNER FROM THE WHOLE TABLE ON EVERY PASS INSTEAD OF
030600*    ONLY FROM THE UNSHUFFLED PORTION (1 THROUGH THE CURRENT
030700*    POSITION) - ON A SMALL POOL THAT LEFT THE LAST FEW ENTRIES
030800*    MORE LIKELY TO STAY PUT THAN TO MOVE.  THE FIX WAS TO BOUND
030900*    THE DRAW BY W-SUB-1 (THE CURRENT POSITION) RATHER THAN BY
031000*    THE FULL W-SHUFFLE-COUNT, WHICH IS WHAT 30100 DOES BELOW.
031100******************************************************************
031200 30000-SHUFFLE-ACTIVE-TABLE.
031300*           PRIME THE GENERATOR WITH THE FIXED SEED.  THE FIRST
031400*           DRAW IS THROWN AWAY - ONLY THE PRIMING MATTERS HERE.
031500     COMPUTE W-RANDOM-VALUE =
031600         FUNCTION INTEGER (FUNCTION RANDOM (W-RANDOM-SEED)
031700             * 99999).
031800     DISPLAY "CFERANDM - SHUFFLE SEED: " W-RANDOM-SEED-ED.
031900
032000     PERFORM 30100-SHUFFLE-ONE-POSITION
032100         VARYING W-SUB-1 FROM W-SHUFFLE-COUNT BY -1
032200         UNTIL W-SUB-1 < 2.
032300
032400 30100-SHUFFLE-ONE-POSITION.
032500*           SCALE THE NEXT DRAW TO A 0-99999 INTEGER, THEN TAKE
032600*           IT MODULO THE CURRENT POSITION TO PICK ANY EARLIER
032700*           (OR THE SAME) SLOT TO SWAP WITH (HR-0367).
032800     COMPUTE W-RANDOM-VALUE =
032900         FUNCTION INTEGER (FUNCTION RANDOM * 99999).
033000     COMPUTE W-SWAP-SUB =
033100         FUNCTION MOD (W-RANDOM-VALUE, W-SUB-1) + 1.
033200
033300*           THREE-WAY SWAP THROUGH THE HOLDING AREA - W-SUB-1'S
033400*           ENTRY AND W-SWAP-SUB'S ENTRY TRADE PLACES.  WHEN
033500*           W-SWAP-SUB EQUALS W-SUB-1 THIS IS A HARMLESS NO-OP.
033600     MOVE W-SHF-ENTRY (W-SUB-1)    TO W-SWAP-HOLD.
033700     MOVE W-SHF-ENTRY (W-SWAP-SUB) TO W-SHF-ENTRY (W-SUB-1).
033800     MOVE W-SWAP-HOLD              TO W-SHF-ENTRY (W-SWAP-SUB).
033900
034000******************************************************************
034100*    WALKS THE SHUFFLED TABLE TWO AT A TIME, PAIRING (1,2),
034200*    (3,4) ... .  AN ODD ENTRY LEFT OVER AT THE END IS REPORTED
034300*    UNMATCHED INSTEAD.  A CANDIDATE PAIR WITH MATCHING OR ZERO
034400*    IDS (BAD INPUT DATA) IS ALSO SENT TO UNMATCHED (HR-0231).
034500*
034600*    BECAUSE THE TABLE WAS ALREADY SHUFFLED IN 30000 ABOVE, THE
034700*    ADJACENT-POSITION PAIRING DONE HERE IS EFFECTIVELY RANDOM
034800*    PAIRING - THIS PARAGRAPH ITSELF DOES NOTHING RANDOM, IT
034900*    JUST WALKS THE ALREADY-SHUFFLED ORDER TWO AT A TIME.  KEEP
035000*    THIS PARAGRAPH DUMB ON PURPOSE - ALL THE RANDOMNESS LIVES
035100*    IN 30000/30100 SO IT CAN BE AUDITED IN ONE PLACE.
035200******************************************************************
035300 40000-BUILD-PAIRS.
035400*           STEP BY 2 THROUGH THE SHUFFLED TABLE - W-SUB-1 AND
035500*           W-SUB-1 + 1 ARE THE CANDIDATE PAIR EACH TIME ROUND.
035600     PERFORM 40100-BUILD-ONE-PAIR THRU 40100-EXIT
035700         VARYING W-SUB-1 FROM 1 BY 2
035800         UNTIL W-SUB-1 > W-SHUFFLE-COUNT.
035900
036000 40000-EXIT.
036100     EXIT.
036200
036300 40100-BUILD-ONE-PAIR.
036400*           ODD ENTRY LEFT DANGLING AT THE END OF THE TABLE -
036500*           NO PARTNER EXISTS, SO IT GOES TO UNMATCHED ALONE.
036600     IF W-SUB-1 = W-SHUFFLE-COUNT
036700         ADD 1 TO LK-UNMATCHED-COUNT
036800         MOVE W-SHF-ID (W-SUB-1)   TO LK-UNM-ID (LK-UNMATCHED-COUNT)
036900         MOVE W-SHF-NAME (W-SUB-1) TO LK-UNM-NAME (LK-UNMATCHED-COUNT)
037000     ELSE
037100*           GUARD AGAINST BAD INPUT DATA (HR-0231) - A ZERO
037200*           EMPLOYEE ID OR TWO IDENTICAL IDS IN THE SAME SLOT
037300*           MEANS THE UPSTREAM RECORD WAS BAD, NOT A REAL PAIR.
037400         IF W-SHF-ID (W-SUB-1) = 0
037500            OR W-SHF-ID (W-SUB-1 + 1) = 0
037600            OR W-SHF-ID (W-SUB-1) = W-SHF-ID (W-SUB-1 + 1)
037700             PERFORM 40200-BOTH-TO-UNMATCHED
037800         ELSE
037900*           A GOOD CANDIDATE PAIR - SCORE IS ALWAYS 1.00 UNDER
038000*           SIMPLE_RANDOM, THERE BEING NO INTEREST OR DEPARTMENT
038100*           WEIGHTING FOR THIS ALGORITHM'S SCORE ITSELF; HR-0391
038200*           STILL TRACES WHETHER THE TWO HAPPEN TO SHARE AN
038300*           INTEREST TAG, FOR THE OPERATOR'S OWN INFORMATION.
038400             ADD 1 TO LK-PAIR-COUNT
038500             MOVE W-SHF-ID (W-SUB-1)       TO LK-P-EMP1-ID (LK-PAIR-COUNT)
038600             MOVE W-SHF-NAME (W-SUB-1)     TO LK-P-EMP1-NAME (LK-PAIR-COUNT)
038700             MOVE W-SHF-ID (W-SUB-1 + 1)   TO LK-P-EMP2-ID (LK-PAIR-COUNT)
038800             MOVE W-SHF-NAME (W-SUB-1 + 1) TO LK-P-EMP2-NAME (LK-PAIR-COUNT)
038900             MOVE 1.00                     TO LK-P-SCORE (LK-PAIR-COUNT)
039000             PERFORM 40300-TEST-COMMON-INTEREST THRU 40300-EXIT
039100             IF W-COMMON-INTEREST
039200                 DISPLAY "CFERANDM - PAIR " LK-PAIR-COUNT
039300                         " SHARES AN INTEREST TAG"
039400             END-IF
039500         END-IF
039600     END-IF.
039700
039800 40100-EXIT.
039900     EXIT.
040000
040100 40200-BOTH-TO-UNMATCHED.
040200*           BAD-DATA CASE FROM 40100 ABOVE - BOTH HALVES OF THE
040300*           WOULD-BE PAIR ARE SENT TO UNMATCHED SEPARATELY
040400*           RATHER THAN DROPPED, SO THE HEADCOUNT STILL TIES OUT.
040500     ADD 1 TO LK-UNMATCHED-COUNT.
040600     MOVE W-SHF-ID (W-SUB-1)   TO LK-UNM-ID (LK-UNMATCHED-COUNT).
040700     MOVE W-SHF-NAME (W-SUB-1) TO LK-UNM-NAME (LK-UNMATCHED-COUNT).
040800     ADD 1 TO LK-UNMATCHED-COUNT.
040900     MOVE W-SHF-ID (W-SUB-1 + 1)   TO LK-UNM-ID (LK-UNMATCHED-COUNT).
041000     MOVE W-SHF-NAME (W-SUB-1 + 1) TO LK-UNM-NAME (LK-UNMATCHED-COUNT).
041100
041200******************************************************************
041300*    HR-0391 - TESTS THE FIVE INTEREST SLOTS OF ONE BUILT PAIR'S
041400*    FIRST MEMBER AGAINST THE FIVE SLOTS OF THE SECOND MEMBER,
041500*    STOPPING AT THE FIRST MATCH ON EITHER SIDE.  A BLANK SLOT
041600*    NEVER COUNTS AS A MATCH, EVEN AGAINST ANOTHER BLANK SLOT.
041700******************************************************************
041800 40300-TEST-COMMON-INTEREST.
041900     SET W-NO-COMMON-INTEREST TO TRUE.
042000     PERFORM 40310-TEST-ONE-INTEREST-ROW
042100         VARYING W-INT-SUB-1 FROM 1 BY 1
042200         UNTIL W-INT-SUB-1 > 5
042300            OR W-COMMON-INTEREST.
042400
042500 40300-EXIT.
042600     EXIT.
042700
042800 40310-TEST-ONE-INTEREST-ROW.
042900     PERFORM 40320-TEST-ONE-INTEREST-PAIR
043000         VARYING W-INT-SUB-2 FROM 1 BY 1
043100         UNTIL W-INT-SUB-2 > 5
043200            OR W-COMMON-INTEREST.
043300
043400 40320-TEST-ONE-INTEREST-PAIR.
043500     IF W-SHF-INTEREST (W-SUB-1, W-INT-SUB-1) NOT = SPACES
043600        AND W-SHF-INTEREST (W-SUB-1, W-INT-SUB-1) =
043700            W-SHF-INTEREST (W-SUB-1 + 1, W-INT-SUB-2)
043800         SET W-COMMON-INTEREST TO TRUE
043900     END-IF.
044000
