000100******************************************************************
000200* CRACK-INFO DATA CENTER -- HUMAN RESOURCES APPLICATIONS
000300* Author: R. DUBOIS
000400* Date:   1987/04/22
000500* Purpose: INTEREST-BASED PAIRING SUB-PROGRAM FOR CFEMAIN.
000600*          NARROWS THE ACTIVE-EMPLOYEE TABLE TO THOSE WHO LISTED
000700*          THE REQUESTED INTEREST, THEN HANDS THE SUBSET TO
000800*          CFERANDM FOR SHUFFLE-AND-PAIR.  IF FEWER THAN TWO
000900*          EMPLOYEES QUALIFY, THE WHOLE ACTIVE POOL IS REPORTED
001000*          UNMATCHED INSTEAD (NOT JUST THE SHORT LIST).
001100*
001200*          THE FILTER VALUE ARRIVES FROM THE PARAMETER CARD VIA
001300*          CFEMAIN UNCHANGED - IT IS NOT EDITED, PADDED OR
001400*          CASE-FOLDED HERE.  HR-0249 MADE THIS PROGRAM'S OWN
001500*          RESPONSIBILITY EXPLICIT: THE COMPARE AT 10100 BELOW
001600*          MUST BE EXACT, CHARACTER FOR CHARACTER, AGAINST
001700*          WHATEVER WAS KEYED ON THE CARD.  THIS PROGRAM NEVER
001800*          OPENS A FILE OF ITS OWN - IT ONLY WORKS THE TABLES
001900*          PASSED TO IT AND CALLS CFERANDM FOR THE ACTUAL
002000*          SHUFFLE-AND-PAIR STEP.
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    CFEINTER.
002400 AUTHOR.        R. DUBOIS.
002500 INSTALLATION.  CRACK-INFO DATA CENTER.
002600 DATE-WRITTEN.  04/22/87.
002700 DATE-COMPILED.
002800 SECURITY.      CRACK-INFO INTERNAL USE ONLY.
002900
003000******************************************************************
003100*                       CHANGE LOG
003200* DATE       BY    TICKET   DESCRIPTION
003300* ---------- ----- -------- -----------------------------------
003400* 1987/04/22 RD    HR-0104  ORIGINAL CODING - INTEREST FILTER
003500* 1989/11/14 RD    HR-0140  FALLBACK TO FULL POOL WHEN INTEREST
003600*                           FILTER LEAVES FEWER THAN 2 PEOPLE
003700* 1991/01/30 JL    HR-0159  CALLS CFERANDM INSTEAD OF OWN SHUFFLE
003800* 1996/06/20 MT    HR-0248  INTEREST COMPARE MADE CASE-BLIND
003900* 1997/02/03 MT    HR-0249  REVERTED HR-0248 - HR POLICY REQUIRES
004000*                           AN EXACT, CASE-SENSITIVE MATCH ON THE
004100*                           INTEREST CODE AS KEYED ON THE CARD
004200* 1997/02/10 MT    HR-0250  NOTIFIED KEYING POOL OF HR-0249 -
004300*                           INTEREST CODES MUST BE KEYED EXACTLY
004400*                           AS PRINTED ON THE EMPLOYEE SURVEY CARD
004500* 1998/09/11 SO    HR-0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
004600* 2001/05/04 PB    HR-0357  OPERATOR TRACE LINE FOR QUALIFIED CT.
004700* 2003/02/18 PB    HR-0370  MOVED SCRATCH SUBSCRIPTS/SWITCH TO
004800*                           77-LEVEL ITEMS PER SHOP CONVENTION
004900* 2003/03/11 PB    HR-0392  RECAST THE MAIN PROCEDURE'S TOO-FEW-
005000*                           QUALIFIED BRANCH AS A GO TO PAST THE
005100*                           CFERANDM CALL; ADDED PERFORM...THRU
005200*                           EXIT RANGES ON 10000 AND 30000
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600
005700 CONFIGURATION SECTION.
005800
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 DATA DIVISION.
006300
006400 WORKING-STORAGE SECTION.
006500*           W-SUB-1 INDEXES THE ACTIVE TABLE (OUTER LOOP, 00000
006600*           AND 30000); W-SUB-2 INDEXES THE FIVE INTEREST SLOTS
006700*           OF ONE EMPLOYEE (INNER LOOP, 10000).
006800 77  W-SUB-1                     PIC 9(3)   COMP VALUE 0.
006900 77  W-SUB-2                     PIC 9(3)   COMP VALUE 0.
007000*           SET ON BY 10100 THE MOMENT A MATCHING INTEREST SLOT
007100*           IS SEEN, WHICH ALSO STOPS THE PERFORM ... VARYING
007200*           EARLY - NO NEED TO CHECK THE REMAINING SLOTS.
007300 77  W-FOUND-SW                  PIC 9      COMP VALUE 0.
007400     88  W-INTEREST-FOUND             VALUE 1.
007500     88  W-INTEREST-NOT-FOUND         VALUE 0.
007600
007700*           SUBSET OF THE ACTIVE TABLE WHOSE INTEREST LIST
007800*           CONTAINS THE REQUESTED INTEREST.  PASSED ON TO
007900*           CFERANDM FOR THE ACTUAL SHUFFLE AND PAIRING.
008000 01  W-QUALIFIED-TABLE.
008100*           SAME 200-ENTRY CEILING AS CFEMAIN'S ACTIVE TABLE -
008200*           THE QUALIFIED SUBSET CAN NEVER EXCEED IT.
008300     05  W-QUAL-ENTRY OCCURS 200 TIMES.
008400         10  W-QUAL-ID           PIC 9(9).
008500         10  W-QUAL-NAME         PIC X(40).
008600         10  W-QUAL-POSITION     PIC X(20).
008700         10  W-QUAL-DEPT         PIC X(20).
008800         10  W-QUAL-CTR          PIC X(15).
008900         10  W-QUAL-ACTIVE-FLAG  PIC X(1).
009000*           CARRIED THROUGH UNCHANGED FROM THE ACTIVE TABLE -
009100*           CFERANDM DOES NOT CARE WHY AN EMPLOYEE QUALIFIED.
009200         10  W-QUAL-INTEREST     PIC X(10) OCCURS 5 TIMES.
009300         10  W-QUAL-MATCHED-SW   PIC 9      COMP.
009400         10  FILLER              PIC X(5).
009500
009600*           W-SUB-1, W-SUB-2 AND W-FOUND-SW ARE CARRIED AS
009700*           77-LEVEL ITEMS AT THE TOP OF WORKING-STORAGE - SHOP
009800*           HABIT FOR SINGLE STANDALONE SCRATCH FIELDS.
009900 01  W-COUNTERS.
010000     05  W-QUALIFIED-COUNT       PIC 9(5)   COMP VALUE 0.
010100     05  FILLER                  PIC X(1).
010200
010300*           COUNT OF QUALIFIED EMPLOYEES, KEPT SEPARATE FROM THE
010400*           COMP WORKING COUNTER SO IT CAN BE REDEFINED FOR THE
010500*           OPERATOR TRACE LINE (HR-0357).
010600 01  W-TRACE-AREA.
010700     05  W-TRACE-QUALIFIED       PIC 9(5)   VALUE 0.
010800
010900*           FIRST OF THREE REDEFINES IN THIS PROGRAM - AN
011000*           EDIT-ONLY VIEW USED ONLY BY DISPLAY STATEMENTS, NEVER
011100*           BY ANY COMPUTE OR COMPARE.
011200 01  W-TRACE-AREA-R REDEFINES W-TRACE-AREA.
011300     05  W-TRACE-QUALIFIED-ED    PIC Z(4)9.
011400
011500*           FILTER TEXT ALSO TRACED, REDEFINED AS A SHORT CODE
011600*           FOR A NARROWER DISPLAY LINE.
011700 01  W-FILTER-TRACE-AREA.
011800     05  W-FILTER-TRACE          PIC X(10).
011900     05  FILLER                  PIC X(10).
012000
012100*           SECOND REDEFINES - TRIMS THE FULL 10-BYTE FILTER
012200*           CODE DOWN TO AN 8-BYTE DISPLAY FIELD FOR THE TRACE
012300*           LINE AT 00000-MAIN-PROCEDURE.
012400 01  W-FILTER-TRACE-AREA-R REDEFINES W-FILTER-TRACE-AREA.
012500     05  W-FILTER-SHORT-CODE     PIC X(8).
012600     05  FILLER                  PIC X(12).
012700
012800*           QUALIFIED COUNT AGAINST THE SIZE OF THE POOL IT WAS
012900*           DRAWN FROM, REDEFINED FOR A SINGLE "N OF M" TRACE
013000*           LINE (HR-0357).
013100 01  W-RATIO-AREA.
013200     05  W-RATIO-QUALIFIED       PIC 9(5)   VALUE 0.
013300     05  W-RATIO-ACTIVE          PIC 9(5)   VALUE 0.
013400
013500*           THIRD REDEFINES - SPLITS INTO THE TWO EDITED FIELDS
013600*           DISPLAYED TOGETHER ON THE "N OF M ACTIVE QUALIFIED"
013700*           TRACE LINE.
013800 01  W-RATIO-AREA-R REDEFINES W-RATIO-AREA.
013900     05  W-RATIO-QUALIFIED-ED    PIC Z(4)9.
014000     05  W-RATIO-ACTIVE-ED       PIC Z(4)9.
014100
014200 LINKAGE SECTION.
014300
014400*           THE CALLER'S ACTIVE-EMPLOYEE POOL - READ ONLY HERE,
014500*           TESTED SLOT BY SLOT IN 10100 BELOW AND COPIED WHOLE
014600*           INTO W-QUALIFIED-TABLE WHEN A MATCH IS FOUND.
014700 01  LK-ACTIVE-TABLE.
014800     05  LK-ACT-ENTRY OCCURS 200 TIMES.
014900         10  LK-ACT-ID           PIC 9(9).
015000         10  LK-ACT-NAME         PIC X(40).
015100         10  LK-ACT-POSITION     PIC X(20).
015200         10  LK-ACT-DEPT         PIC X(20).
015300         10  LK-ACT-CTR          PIC X(15).
015400         10  LK-ACT-ACTIVE-FLAG  PIC X(1).
015500         10  LK-ACT-INTEREST     PIC X(10) OCCURS 5 TIMES.
015600         10  LK-ACT-MATCHED-SW   PIC 9      COMP.
015700         10  FILLER              PIC X(5).
015800
015900*           ENTRIES ACTUALLY OCCUPIED IN THE TABLE ABOVE.
016000 01  LK-ACTIVE-COUNT             PIC 9(5)   COMP.
016100
016200*           INTEREST CODE FROM THE PARAMETER CARD, PASSED DOWN
016300*           UNCHANGED FROM CFEMAIN - SEE HR-0249 ON WHY THIS
016400*           PROGRAM DOES NOT EDIT OR FOLD ITS CASE.
016500 01  LK-INTEREST-FILTER          PIC X(10).
016600
016700*           RETURNED TO THE CALLER EXACTLY AS CFERANDM FILLED
016800*           IT IN - THIS PROGRAM NEVER TOUCHES IT DIRECTLY.
016900 01  LK-PAIR-TABLE.
017000     05  LK-PAIR-ENTRY OCCURS 100 TIMES.
017100         10  LK-P-EMP1-ID        PIC 9(9).
017200         10  LK-P-EMP1-NAME      PIC X(40).
017300         10  LK-P-EMP2-ID        PIC 9(9).
017400         10  LK-P-EMP2-NAME      PIC X(40).
017500         10  LK-P-SCORE          PIC 9V99.
017600         10  FILLER              PIC X(5).
017700
017800 01  LK-PAIR-COUNT                PIC 9(5)   COMP.
017900
018000*           FILLED EITHER BY THIS PROGRAM'S OWN 30000 FALLBACK
018100*           PARAGRAPH OR BY CFERANDM, NEVER BOTH IN ONE CALL.
018200 01  LK-UNMATCHED-TABLE.
018300     05  LK-UNM-ENTRY OCCURS 200 TIMES.
018400         10  LK-UNM-ID           PIC 9(9).
018500         10  LK-UNM-NAME         PIC X(40).
018600         10  FILLER              PIC X(5).
018700
018800 01  LK-UNMATCHED-COUNT          PIC 9(5)   COMP.
018900
019000*           SEVEN PARAMETERS IN THE ORDER CFEMAIN CODES THEM ON
019100*           ITS OWN CALL "CFEINTER" STATEMENT - LINKAGE IS
019200*           POSITIONAL, THE ORDER MUST MATCH EXACTLY.
019300 PROCEDURE DIVISION USING LK-ACTIVE-TABLE
019400                          LK-ACTIVE-COUNT
019500                          LK-INTEREST-FILTER
019600                          LK-PAIR-TABLE
019700                          LK-PAIR-COUNT
019800                          LK-UNMATCHED-TABLE
019900                          LK-UNMATCHED-COUNT.
020000
020100******************************************************************
020200*    TOP-LEVEL CONTROL PARAGRAPH - CALLED ONCE PER RUN BY
020300*    CFEMAIN WHEN THE PARAMETER CARD REQUESTS INTEREST_BASED.
020400******************************************************************
020500 00000-MAIN-PROCEDURE.
020600*           OPENING TRACE LINE - ECHOES THE FILTER CODE SO THE
020700*           OPERATOR CAN CONFIRM THE RIGHT CARD WAS READ.
020800     MOVE LK-INTEREST-FILTER TO W-FILTER-TRACE.
020900     DISPLAY "CFEINTER - FILTER CODE: " W-FILTER-SHORT-CODE.
021000
021100*           THE CALLER'S COUNTERS AND THIS PROGRAM'S OWN
021200*           QUALIFIED COUNT ALL START AT ZERO EVERY CALL.
021300     MOVE 0 TO LK-PAIR-COUNT.
021400     MOVE 0 TO LK-UNMATCHED-COUNT.
021500     MOVE 0 TO W-QUALIFIED-COUNT.
021600
021700*           ONE PASS OVER THE WHOLE ACTIVE POOL, TESTING EACH
021800*           EMPLOYEE'S INTEREST LIST AGAINST THE FILTER CARD.
021900     PERFORM 10000-SELECT-QUALIFIED THRU 10000-EXIT
022000         VARYING W-SUB-1 FROM 1 BY 1
022100         UNTIL W-SUB-1 > LK-ACTIVE-COUNT.
022200
022300*           TRACE LINES FOR THE OPERATOR LOG (HR-0357) - HOW
022400*           MANY QUALIFIED, AND OUT OF HOW MANY ACTIVE.
022500     MOVE W-QUALIFIED-COUNT TO W-TRACE-QUALIFIED.
022600     DISPLAY "CFEINTER - QUALIFIED COUNT: " W-TRACE-QUALIFIED-ED.
022700
022800     MOVE W-QUALIFIED-COUNT TO W-RATIO-QUALIFIED.
022900     MOVE LK-ACTIVE-COUNT   TO W-RATIO-ACTIVE.
023000     DISPLAY "CFEINTER - " W-RATIO-QUALIFIED-ED
023100             " OF " W-RATIO-ACTIVE-ED " ACTIVE QUALIFIED".
023200
023300*           FEWER THAN TWO QUALIFIED EMPLOYEES MEANS THERE IS
023400*           NOBODY TO PAIR BY INTEREST - FALL BACK TO REPORTING
023500*           THE WHOLE ACTIVE POOL UNMATCHED (HR-0140), NOT JUST
023600*           THE SHORT QUALIFIED LIST.  OTHERWISE HAND THE
023700*           QUALIFIED SUBSET TO CFERANDM FOR SHUFFLE-AND-PAIR.
023800*           GO TO DROPS STRAIGHT PAST THE CFERANDM CALL ON THE
023900*           TOO-FEW-QUALIFIED BRANCH, THE SAME SKIP-FLOW HABIT
024000*           USED ELSEWHERE IN THESE THREE ALGORITHM PROGRAMS.
024100     IF W-QUALIFIED-COUNT < 2
024200         PERFORM 30000-ALL-ACTIVE-UNMATCHED THRU 30000-EXIT
024300         GO TO 00000-RETURN
024400     END-IF.
024500
024600     CALL "CFERANDM" USING W-QUALIFIED-TABLE
024700                           W-QUALIFIED-COUNT
024800                           LK-PAIR-TABLE
024900                           LK-PAIR-COUNT
025000                           LK-UNMATCHED-TABLE
025100                           LK-UNMATCHED-COUNT.
025200
025300 00000-RETURN.
025400*           RETURN CONTROL TO CFEMAIN.
025500     GOBACK.
025600
025700******************************************************************
025800*    COPIES INTO W-QUALIFIED-TABLE EVERY ACTIVE EMPLOYEE WHOSE
025900*    INTEREST LIST CONTAINS THE REQUESTED INTEREST (HR-0104),
026000*    EXACT MATCH ONLY (HR-0249).
026100*
026200*    HISTORY: HR-0248 FOLDED BOTH SIDES OF THE COMPARE TO UPPER
026300*    CASE SO "HIKING" AND "Hiking" WOULD QUALIFY TOGETHER.  HR
026400*    POLICY REVIEW (HR-0249) FOUND THIS LET TWO DIFFERENT SURVEY
026500*    ANSWERS BE TREATED AS ONE INTEREST, WHICH WAS NEVER THE
026600*    INTENT OF THE ORIGINAL HR-0104 FILTER - THE FOLD WAS
026700*    REMOVED AND THE COMPARE WENT BACK TO EXACT, AS IT WAS
026800*    BEFORE HR-0248.
026900******************************************************************
027000*           TESTS EVERY INTEREST SLOT OF ONE ACTIVE EMPLOYEE
027100*           AGAINST THE FILTER CARD.  HR-0249 REVERTED THE
027200*           CASE-BLIND COMPARE ADDED BY HR-0248 - THE MATCH MUST
027300*           NOW BE EXACT, CHARACTER FOR CHARACTER, PER HR POLICY.
027400 10000-SELECT-QUALIFIED.
027500*           RESET FOR THIS EMPLOYEE BEFORE TESTING THEIR SLOTS.
027600     MOVE 0 TO W-FOUND-SW.
027700
027800*           STOPS AT THE FIRST MATCHING SLOT (W-INTEREST-FOUND)
027900*           OR AFTER ALL FIVE SLOTS HAVE BEEN TESTED, WHICHEVER
028000*           COMES FIRST - ONE MATCH IS ALL IT TAKES TO QUALIFY.
028100     PERFORM 10100-TEST-ONE-INTEREST
028200         VARYING W-SUB-2 FROM 1 BY 1
028300         UNTIL W-SUB-2 > 5
028400            OR W-INTEREST-FOUND.
028500
028600*           QUALIFIED - COPY THE WHOLE EMPLOYEE ENTRY, NOT JUST
028700*           THE MATCHING SLOT, INTO THE NEXT QUALIFIED-TABLE ROW.
028800     IF W-INTEREST-FOUND
028900         ADD 1 TO W-QUALIFIED-COUNT
029000         MOVE LK-ACT-ENTRY (W-SUB-1)
029100             TO W-QUAL-ENTRY (W-QUALIFIED-COUNT)
029200     END-IF.
029300
029400 10000-EXIT.
029500     EXIT.
029600
029700 10100-TEST-ONE-INTEREST.
029800*           EXACT, CASE-SENSITIVE COMPARE (HR-0249) AGAINST THE
029900*           FILTER CARD.  THE NOT = SPACES GUARD KEEPS AN UNUSED
030000*           BLANK INTEREST SLOT FROM EVER "MATCHING" A BLANK OR
030100*           MISSING FILTER CARD VALUE.
030200     IF LK-ACT-INTEREST (W-SUB-1, W-SUB-2) = LK-INTEREST-FILTER
030300        AND LK-ACT-INTEREST (W-SUB-1, W-SUB-2) NOT = SPACES
030400         MOVE 1 TO W-FOUND-SW
030500     END-IF.
030600
030700******************************************************************
030800*    FEWER THAN TWO EMPLOYEES SHARE THE REQUESTED INTEREST -
030900*    THE WHOLE ACTIVE POOL IS REPORTED UNMATCHED (HR-0140).
031000*
031100*    HR-0140 WAS RAISED AFTER A RUN WITH A RARE INTEREST CODE
031200*    PAIRED TWO PEOPLE FROM A TINY QUALIFIED POOL AND LEFT THE
031300*    REST OF THE ACTIVE PEOPLE OFF THE REPORT ENTIRELY WITH NO
031400*    EXPLANATION - HR WANTED EVERYONE ACCOUNTED FOR ON A SHORT
031500*    RUN, EVEN IF THAT MEANS NOBODY GOT PAIRED AT ALL.
031600******************************************************************
031700 30000-ALL-ACTIVE-UNMATCHED.
031800*           NOTE THIS WALKS LK-ACTIVE-TABLE (THE FULL ACTIVE
031900*           POOL), NOT W-QUALIFIED-TABLE - HR-0140 SPECIFICALLY
032000*           CALLS FOR THE WHOLE POOL TO GO UNMATCHED, NOT JUST
032100*           THE HANDFUL THAT HAPPENED TO QUALIFY.
032200     PERFORM 30100-COPY-ONE-UNMATCHED
032300         VARYING W-SUB-1 FROM 1 BY 1
032400         UNTIL W-SUB-1 > LK-ACTIVE-COUNT.
032500
032600 30000-EXIT.
032700     EXIT.
032800
032900 30100-COPY-ONE-UNMATCHED.
033000*           ID AND NAME ONLY - SAME TWO FIELDS AS THE
033100*           LK-UNMATCHED-TABLE LAYOUT DECLARED ABOVE.
033200     ADD 1 TO LK-UNMATCHED-COUNT.
033300     MOVE LK-ACT-ID (W-SUB-1)   TO LK-UNM-ID (LK-UNMATCHED-COUNT).
033400     MOVE LK-ACT-NAME (W-SUB-1) TO LK-UNM-NAME (LK-UNMATCHED-COUNT).
033500
